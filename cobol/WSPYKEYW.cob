000100*****************************************************
000200*                                                   *
000300*  WORKING STORAGE FOR DOCUMENT CLASSIFIER KEYWORD  *
000400*    TABLES                                          *
000500*     LOADED AT WW010-INIT-KEYWORDS - NOT A FILE.   *
000600*     FIXED TYPE ORDER - TIES ON SCORE ARE BROKEN    *
000700*     BY TABLE POSITION (BB000 SCANS LOW TO HIGH).   *
000800*****************************************************
000900*  LONGEST KEYWORD IS "NUMBER OF PAYMENT TRANSACTIONS"
001000*  (31 CHARS) SO EACH ENTRY IS X(32). LARGEST LIST IS
001100*  W-2 AT 12 ENTRIES SO THE INNER TABLE IS OCCURS 12 -
001200*  SHORTER LISTS JUST LEAVE THE TAIL ENTRIES SPACE AND
001300*  THEIR OWN KW-COUNT SAYS HOW FAR TO SCAN.
001400*
001500* THESE KEYWORD LISTS MAY NEED CHANGING
001600*
001700* 10/11/25 VBC - CREATED.
001800*
001900 01  TX-KEYWORD-TABLE.
002000     03  TX-DOC-TYPE                   OCCURS 6.
002100         05  TX-DOC-TYPE-NAME          PIC X(10).
002200         05  TX-DOC-TYPE-KW-COUNT      PIC 99       COMP.
002300         05  TX-DOC-TYPE-KEYWORD       OCCURS 12.
002400             07  TX-KEYWORD-TEXT       PIC X(32).
002500     03  FILLER                       PIC X(04).
002600*
002700 01  TX-KEYWORD-SUBS.
002800     03  TX-TX                         PIC 9         COMP.
002900     03  TX-KX                         PIC 99        COMP.
003000     03  FILLER                       PIC X(04).
003100*
