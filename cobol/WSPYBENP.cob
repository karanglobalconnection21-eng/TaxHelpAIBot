000100*****************************************************
000200*                                                   *
000300*  WORKING STORAGE FOR BENEFITS SCREENER THRESHOLD  *
000400*    PARAMETERS                                      *
000500*     LOADED AT WW000-INIT-TAX-TABLES - NOT A FILE.  *
000600*     8 PROGRAMS: EITC, CTC, CALEITC, YCTC, SNAP,    *
000700*     WIC, MEDI-CAL, LIHEAP - FIXED CHECK ORDER.     *
000800*****************************************************
000900*  THESE FIELDs DEFINITIONS MAY NEED CHANGING EVERY
001000*  BENEFIT YEAR - WATCH FOR FPL / SNAP TABLE UPDATES.
001100*
001200* 09/11/25 VBC - CREATED.
001300* 30/11/25 VBC - SNAP TABLE WIDENED FROM OCCURS 6 TO
001400*                OCCURS 8 (HOUSEHOLD SIZE 1-8) PLUS
001500*                THE OVER-8 PER-PERSON INCREMENT.
001600* 02/12/25 VBC - WIC AND CTC CARRY NO NUMERIC PARAMS -
001700*                BOTH ARE A STRAIGHT "DEPENDENTS > 0"
001800*                TEST, SEE HH020/HH060.
001900*
002000 01  TX-BENEFIT-PARAMS.
002100     03  TX-EITC-LIMIT-0-DEP           PIC 9(6)V99  COMP-3.
002200*                                        DEF 17050.00
002300     03  TX-EITC-LIMIT-HAS-DEP         PIC 9(6)V99  COMP-3.
002400*                                        DEF 24000.00
002500     03  TX-EITC-BASE-PER-DEP          PIC 9(5)V99  COMP-3.
002600*                                        DEF 400.00
002700     03  TX-EITC-PHASEOUT-BASE         PIC 9(6)V99  COMP-3.
002800*                                        DEF 9000.00
002900     03  TX-EITC-PHASEOUT-PER-DEP      PIC 9(6)V99  COMP-3.
003000*                                        DEF 1000.00
003100     03  TX-EITC-PHASEOUT-RATE         PIC 9V9999   COMP-3.
003200*                                        DEF 0.0765
003300     03  TX-CTC-PER-CHILD              PIC 9(5)V99  COMP-3.
003400*                                        DEF 2000.00 (REASON TEXT
003500*                                        ONLY - ESTIMATE FORCED 0
003600*                                        SEE HH020 REMARK)
003700     03  TX-CALEITC-RATE               PIC 9V999    COMP-3.
003800*                                        DEF 0.035
003900     03  TX-YCTC-PER-CHILD             PIC 9(3)V99  COMP-3.
004000*                                        DEF 129.00
004100     03  TX-SNAP-LIMIT                 COMP-3 OCCURS 8.
004200         05  TX-SNAP-HSIZE-LIMIT       PIC 9(5)V99.
004300*              DEF (1526,2064,2602,3140,3678,4216,4754,5292)
004400     03  TX-SNAP-EXTRA-PER-PERSON      PIC 9(4)V99  COMP-3.
004500*                                        DEF 448.00
004600     03  TX-MEDICAL-PER-CAPITA         PIC 9(6)V99  COMP-3.
004700*                                        DEF 15000.00
004800     03  TX-MEDICAL-FACTOR             PIC 9V99     COMP-3.
004900*                                        DEF 1.38
005000     03  TX-LIHEAP-PER-CAPITA          PIC 9(6)V99  COMP-3.
005100*                                        DEF 12000.00
005200     03  FILLER                       PIC X(04).
005300*
005400 01  TX-BENEFIT-SUBS.
005500     03  TX-HX                         PIC 9         COMP.
005600     03  FILLER                       PIC X(04).
005700*
