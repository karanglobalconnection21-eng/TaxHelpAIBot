000100*****************************************************************
000200*                                                               *
000300*           TAX PREPARATION & BENEFITS SCREENING BATCH         *
000400*                                                               *
000500*           Uses RW (Report Writer for the printed summary)    *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200      PROGRAM-ID.       PY900.
001300      AUTHOR.           VINCENT B COEN.
001400      INSTALLATION.     APPLEWOOD COMPUTERS.
001500      DATE-WRITTEN.     03/14/83.
001600      DATE-COMPILED.
001700      SECURITY.         COPYRIGHT (C) 1983-2026 & LATER,
001800      VINCENT BRYAN COEN.  UNDER THE GNU GENERAL PUBLIC
001900      LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002000*
002100*    Remarks.          Reads a batch of taxpayer interview answers
002200*                      and their attached source documents (W-2s,
002300*                      1099s, 1098s and receipts, supplied as
002400*                      scanned/keyed free text), classifies each
002500*                      document, pulls the dollar figures off it,
002600*                      computes Federal, CA and self-employment tax,
002700*                      screens for 8 assistance programs and prints
002800*                      a per-taxpayer summary with a run-totals
002900*                      footing.
003000*
003100*                      This program uses RW (Report Writer) for the
003200*                      print file - semi-sourced from the shape of
003300*                      pyrgstr.
003400*
003500*    Version.          See Prog-Name in WS.
003600*
003700*    Called Modules.   None.
003800*
003900*    Functions Used:  None.
004000*
004100*    Files used :
004200*                      PYCASE.  Taxpayer interview answers (in).
004300*                      PYDOC.   Attached source documents (in).
004400*                      PYTAXRES. Tax result (out).
004500*                      PYBEN.   Benefit screening result (out).
004600*                      PYPRINT. Per-taxpayer summary report (out).
004700*
004800*    Error messages used.
004900* System wide:
005000*                      SY001, 2 & 3.
005100* Program specific:
005200*                      PX001 - 5.
005300*
005400* Changes:
005500* 14/03/83 vbc - 1.0.0 Created - Federal bracket calc and W-2 box
005600*                      pickup only, no benefits screening yet.
005700* 22/09/86 vbc -     1 Added self-employment tax calc for 1099
005800*                      income, follows the Applewood bookkeeping
005900*                      clients' new Schedule SE worksheet.
006000* 11/05/89 vbc -     2 California flat-rate tax added per client
006100*                      request - flat 13.3% high-earner rate, see
006200*                      WSPYCALP.
006300* 07/03/91 vbc -     3 Benefits screener added - EITC and WIC only
006400*                      to start, household size = dependents + 1.
006500* 19/08/93 vbc -     4 Standard deduction table widened to all 5
006600*                      filing statuses, was single/married only.
006700* 02/11/98 vbc -     5 Y2K - WS-TEST-YEAR widened to 9(4), all date
006800*                      compares now century-safe. Tested against
006900*                      01/01/2000 dummy batch, clean run.
007000* 14/01/99 vbc -     6 Y2K - second pass, receipt date token scan
007100*                      was still assuming a 2-digit year on the old
007200*                      dash format, fixed.
007300* 03/06/01 vbc -     7 Child Tax Credit program added to screener.
007400* 16/04/05 rfh -     8 SNAP added, household limits per the new FPL
007500*                      table, see WSPYBENP.
007600* 30/11/11 vbc -     9 Re-cut to read documents as free scanned
007700*                      text rather than keyed box entry - classifier
007800*                      and keyword tables added (WSPYKEYW), extraction
007900*                      moved to manual token scan since no box
008000*                      coordinates are available any more.
008100* 12/09/14 rfh -    10 Medi-Cal added to screener.
008200* 21/07/15 vbc -    11 SNAP household limit table refreshed to 8
008300*                      sizes, over-8 now a per-person increment
008400*                      rather than a flat extra row.
008500* 09/03/18 vbc -    12 Federal bracket table rebuilt for the Tax
008600*                      Cuts and Jobs Act rates - old 1986-vintage
008700*                      7-tier table replaced wholesale, see WSPYTAXT.
008800* 04/02/20 vbc -    13 CalEITC and Young Child Tax Credit (YCTC)
008900*                      added to screener, CA filers only.
009000* 17/05/21 rfh -    14 LIHEAP added to screener.
009100* 30/08/23 vbc -    15 Bracket and standard deduction tables
009200*                      refreshed to 2023 figures.
009300* 10/11/25 vbc -  3.0.0 Major rebuild - folded in the separate
009400*                      1099-K and 1099-NEC forms to the classifier
009500*                      (previously lumped under 1099-MISC only), gig
009600*                      mileage/actual expense flag carried on the
009700*                      case record, self employment additional
009800*                      Medicare threshold added.
009900* 02/12/25 vbc -     .1 Benefit estimate amounts added for EITC,
010000*                      CalEITC and YCTC - CTC and the remaining four
010100*                      programs remain eligibility-only (CTC's
010200*                      estimate is deliberately left at zero, see the
010300*                      remark at HH020 - the old Basic prototype
010400*                      never got this finished and we kept it that
010500*                      way rather than guess at a number nobody
010600*                      asked for).
010700*
010800******************************************************************
010900* Copyright Notice.
011000* ****************
011100*
011200* This notice supersedes all prior notices & was updated 2024-04-16.
011300*
011400* These files and programs are part of the Applewood Computers
011500* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
011600* and later.
011700*
011800* This program is now free software; you can redistribute and/or
011900* modify under the terms listed here and of the GNU General Public
012000* License as published by the Free Software Foundation; version 3
012100* & later, revised for PERSONAL USAGE ONLY and that includes for
012200* use within a business but EXCLUDES repackaging or for Resale,
012300* Rental or Hire in ANY way.
012400*
012500* ACAS is distributed in the hope that it will be useful, but
012600* WITHOUT ANY WARRANTY; without even the implied warranty of
012700* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
012800* General Public License for more details.
012900*
013000* You should have received a copy of the GNU General Public License
013100* along with ACAS; see the file COPYING.  If not, write to the Free
013200* Software Foundation, 59 Temple Place, Suite 330, Boston, MA
013300* 02111-1307 USA.
013400*
013500******************************************************************
013600*
013700 ENVIRONMENT             DIVISION.
013800*================================
013900*
014000 CONFIGURATION           SECTION.
014100*
014200 SOURCE-COMPUTER.        GENERIC-PC.
014300 OBJECT-COMPUTER.        GENERIC-PC.
014400 SPECIAL-NAMES.
014500     C01 IS TOP-OF-FORM
014600     UPSI-0 ON  STATUS IS TX-TEST-MODE
014700            OFF STATUS IS TX-PROD-MODE
014800     CLASS TX-ALPHA-STATUS IS "A" THRU "Z".
014900*
015000 INPUT-OUTPUT            SECTION.
015100 FILE-CONTROL.
015200     SELECT PY-TAXPAYER-FILE  ASSIGN TO PYCASE
015300            ORGANIZATION LINE SEQUENTIAL
015400            FILE STATUS  TX-TAXPAY-STATUS.
015500     SELECT PY-DOCUMENT-FILE  ASSIGN TO PYDOC
015600            ORGANIZATION LINE SEQUENTIAL
015700            FILE STATUS  TX-TAXDOC-STATUS.
015800     SELECT PY-TAX-RESULT-FILE ASSIGN TO PYTAXRES
015900            ORGANIZATION LINE SEQUENTIAL
016000            FILE STATUS  TX-TAXRES-STATUS.
016100     SELECT PY-BENEFIT-FILE   ASSIGN TO PYBEN
016200            ORGANIZATION LINE SEQUENTIAL
016300            FILE STATUS  TX-TAXBEN-STATUS.
016400     SELECT PY-PRINT-FILE     ASSIGN TO PYPRINT
016500            ORGANIZATION LINE SEQUENTIAL
016600            FILE STATUS  TX-PRINT-STATUS.
016700*
016800 DATA                    DIVISION.
016900*================================
017000*
017100 FILE                    SECTION.
017200*
017300*  PYCASE - one record per taxpayer, the interview answers taken
017400*  off the intake form, read in taxpayer-ID order.
017500*
017600 FD  PY-TAXPAYER-FILE.
017700 COPY "WSPYCASE.cob".
017800*
017900*  PYDOC - one record per attached source document, also in
018000*  taxpayer-ID order so AA050's key-break loop can walk both files
018100*  together without a sort step.
018200*
018300 FD  PY-DOCUMENT-FILE.
018400 COPY "WSPYDOC.cob".
018500*
018600*  PYTAXRES - one output record per accepted taxpayer, JJ000's
018700*  system-of-record figures for whatever downstream system picks
018800*  the run up next.
018900*
019000 FD  PY-TAX-RESULT-FILE.
019100 COPY "WSPYRES.cob".
019200*
019300*  PYBEN - one output record per benefit program a taxpayer is
019400*  flagged for, written by HH900 as each program is screened.
019500*
019600 FD  PY-BENEFIT-FILE.
019700 COPY "WSPYBEN.cob".
019800*
019900*  PYPRINT - the Report Writer print file, laid out by the RD below
020000*  rather than by an 01-level record here.
020100*
020200 FD  PY-PRINT-FILE
020300     REPORT IS TAX-SUMMARY-REPORT.
020400*
020500 WORKING-STORAGE         SECTION.
020600*------------------------------
020700 77  PROG-NAME               PIC X(17) VALUE "PY900 (3.0.01)".
020800*
020900*  WSPYTAXT - federal bracket/standard-deduction tables, loaded by
021000*  WW000.  WSPYCALP - CA flat-rate and self-employment figures.
021100*  WSPYBENP - the 8-program benefit limit tables.  WSPYKEYW - the
021200*  classifier keyword lists, loaded by WW010.  WSPYW2/WSPY1099/
021300*  WSPYRCPT - the document-level extraction work areas CC010/CC020/
021400*  CC030 fill in.
021500*
021600 COPY "WSPYTAXT.cob".
021700 COPY "WSPYCALP.cob".
021800 COPY "WSPYBENP.cob".
021900 COPY "WSPYKEYW.cob".
022000 COPY "WSPYW2.cob".
022100 COPY "WSPY1099.cob".
022200 COPY "WSPYRCPT.cob".
022300*
022400*  Working copy of whichever bracket table applies to this
022500*  taxpayer - loaded by EE010 before EE020 scans it, avoids
022600*  carrying two near-identical scan paragraphs.
022700*
022800 01  TX-ACTIVE-BRACKET.
022900     03  TX-ACTIVE-ENTRY           OCCURS 7.
023000         05  TX-ACTIVE-CUTOFF      PIC 9(7)V99  COMP-3.
023100         05  TX-ACTIVE-PERCENT     PIC 99V999   COMP-3.
023200     03  FILLER                    PIC X(4).
023300*
023400*  File-status bytes and the run-wide switches AA050/DD000 flip
023500*  case by case - kept together here the way the shop's programs
023600*  have always grouped status/switch fields, away from the figures
023700*  they gate.
023800*
023900 01  WS-DATA.
024000     03  TX-TAXPAY-STATUS          PIC XX.
024100     03  TX-TAXDOC-STATUS          PIC XX.
024200     03  TX-TAXRES-STATUS          PIC XX.
024300     03  TX-TAXBEN-STATUS          PIC XX.
024400     03  TX-PRINT-STATUS           PIC XX.
024500     03  WS-TAXPAY-EOF             PIC X        VALUE "N".
024600         88  TAXPAY-EOF                         VALUE "Y".
024700     03  WS-TAXDOC-EOF             PIC X        VALUE "N".
024800         88  TAXDOC-EOF                         VALUE "Y".
024900     03  WS-CASE-VALID-SW         PIC X        VALUE "Y".
025000         88  WS-CASE-VALID                      VALUE "Y".
025100     03  WS-REJECT-REASON          PIC X(40)    VALUE SPACES.
025200     03  WS-EITC-ELIGIBLE-SW       PIC X        VALUE "N".
025300         88  WS-EITC-ELIGIBLE                   VALUE "Y".
025400     03  WS-HAS-1099-SW            PIC X        VALUE "N".
025500         88  WS-HAS-1099                        VALUE "Y".
025600     03  FILLER                    PIC X(4).
025700*
025800*  Current-taxpayer work copy - AA050 loads this fresh off the
025900*  TAXPAYER record at the top of every case so CC000 through
026000*  JJ020 all read from the same stable snapshot.
026100*
026200 01  WS-CUR-CASE.
026300     03  WS-CUR-TAXPAYER-ID        PIC X(10).
026400     03  WS-CUR-NAME               PIC X(30).
026500     03  WS-CUR-SSN                PIC X(11).
026600     03  WS-CUR-FILING-STATUS      PIC X(25).
026700     03  WS-CUR-DEPENDENTS         PIC 9(2).
026800     03  WS-CUR-YOUNG-CHILDREN     PIC 9(2).
026900     03  WS-CUR-ZIP                PIC X(10).
027000     03  FILLER                    PIC X(5).
027100*
027200*  Derived case values - re-derived from the case record every
027300*  time rather than carried forward, nothing here survives past
027400*  one taxpayer.
027500*
027600 01  WS-DERIVED.
027700     03  WS-NORM-STATUS            PIC X(25).
027800         88  WS-STATUS-VALID       VALUES "single"
027900               "married_filing_jointly"
028000               "married_filing_separately"
028100               "head_of_household"
028200               "qualifying_widow".
028300     03  WS-STATUS-LEN             PIC 99       COMP.
028400     03  WS-STATE                 PIC XX.
028500     03  WS-ZIP-TRIMMED            PIC X(10).
028600     03  WS-ZIP-HYPHENS            PIC 9        COMP.
028700     03  WS-ZIP-EFFECTIVE-LEN      PIC 99       COMP.
028800     03  WS-HOUSEHOLD-SIZE         PIC 9(3)     COMP-3.
028900     03  FILLER                    PIC X(4).
029000*
029100*  Per-taxpayer figuring fields - wages and withholding roll up out
029200*  of CC010, the rest are filled in one bracket/program at a time by
029300*  EE000 through HH080 as each calculation runs.
029400*
029500 01  WS-ACCUMULATORS.
029600     03  WS-TOT-WAGES              PIC 9(9)V99  COMP-3.
029700     03  WS-TOT-FED-WITHHELD       PIC 9(9)V99  COMP-3.
029800     03  WS-TOT-1099-COMP          PIC 9(9)V99  COMP-3.
029900     03  WS-TAXABLE-INCOME         PIC 9(9)V99  COMP-3.
030000     03  WS-STD-DEDUCTION          PIC 9(5)V99  COMP-3.
030100     03  WS-FED-TAX-OWED           PIC 9(9)V99  COMP-3.
030200     03  WS-PREV-CUTOFF            PIC 9(7)V99  COMP-3.
030300     03  WS-BRACKET-AMT            PIC 9(7)V99  COMP-3.
030400     03  WS-STATE-TAX-OWED         PIC 9(9)V99  COMP-3.
030500     03  WS-SE-NET-EARNINGS        PIC 9(9)V99  COMP-3.
030600     03  WS-SE-SS-BASE             PIC 9(7)V99  COMP-3.
030700     03  WS-SE-SS-TAX              PIC 9(7)V99  COMP-3.
030800     03  WS-SE-MEDICARE-TAX        PIC 9(7)V99  COMP-3.
030900     03  WS-SE-ADDL-MEDICARE-TAX   PIC 9(7)V99  COMP-3.
031000     03  WS-SE-TOTAL-TAX           PIC 9(9)V99  COMP-3.
031100     03  WS-EITC-LIMIT             PIC 9(6)V99  COMP-3.
031200     03  WS-EITC-BASE              PIC 9(5)V99  COMP-3.
031300     03  WS-EITC-PHASEOUT-START    PIC 9(6)V99  COMP-3.
031400     03  WS-EITC-ESTIMATE          PIC 9(7)V99  COMP-3.
031500     03  WS-EITC-REDUCTION         PIC 9(7)V99  COMP-3.
031600     03  WS-CALEITC-ESTIMATE       PIC 9(7)V99  COMP-3.
031700     03  WS-YCTC-ESTIMATE          PIC 9(7)V99  COMP-3.
031800     03  WS-SNAP-LIMIT-VAL         PIC 9(6)V99  COMP-3.
031900     03  WS-MONTHLY-INCOME         PIC 9(9)V99  COMP-3.
032000     03  WS-MEDICAL-LIMIT          PIC 9(9)V99  COMP-3.
032100     03  WS-LIHEAP-LIMIT           PIC 9(9)V99  COMP-3.
032200*    Benefit hit count for the one case now in progress - reset at
032300*    the top of AA050, bumped once per HH900 write, read back by
032400*    JJ010 to decide whether TR-BENEFIT-HEAD fires at all.
032500     03  WS-BENEFIT-COUNT-CASE     PIC 9(2)     COMP.
032600     03  FILLER                    PIC X(4).
032700*
032800*  Run-wide control totals for the final print footing - same
032900*  shape of counters the old payroll EOJ banner used.  The five
033000*  by-type document counters feed the "(W2: n 1099: n ..." break-
033100*  out on the DOCUMENTS PROCESSED line - 1099-MISC/K/NEC all add
033200*  to the one WS-TOT-1099 bucket, same as the printed report only
033300*  shows one 1099 figure.
033400*
033500 01  WS-RUN-TOTALS.
033600     03  WS-TOT-TAXPAYERS          PIC 9(5)     COMP.
033700     03  WS-TOT-REJECTED           PIC 9(5)     COMP.
033800     03  WS-TOT-DOCUMENTS          PIC 9(5)     COMP.
033900     03  WS-TOT-W2                 PIC 9(5)     COMP.
034000     03  WS-TOT-1099               PIC 9(5)     COMP.
034100     03  WS-TOT-1098               PIC 9(5)     COMP.
034200     03  WS-TOT-RECEIPT            PIC 9(5)     COMP.
034300     03  WS-TOT-OTHER              PIC 9(5)     COMP.
034400     03  WS-TOT-FED-REFUNDS        PIC 9(9)V99  COMP-3.
034500     03  WS-TOT-FED-DUE            PIC 9(9)V99  COMP-3.
034600     03  WS-TOT-BENEFITS-FLAGGED   PIC 9(6)     COMP.
034700     03  WS-CONFIDENCE-SUM         PIC 9(7)V99  COMP-3.
034800     03  WS-CONFIDENCE-COUNT       PIC 9(5)     COMP.
034900     03  WS-AVG-CONFIDENCE         PIC 9V99     COMP-3.
035000     03  FILLER                    PIC X(4).
035100*
035200*  Document classifier scratch area - redefines the score table
035300*  two ways, once as an array for the scan loop and once split
035400*  out so the winning type name can be picked up by MOVE.
035500*
035600 01  WS-CLASSIFY-WORK.
035700*    Case-folded copy of DOC-TEXT, built once per document by BB000
035800*    so the keyword scan in BB010 need not care how the source text
035900*    was typed.
036000     03  WS-DOC-TEXT-LOWER         PIC X(200).
036100     03  WS-UPPER-ALPHABET         PIC X(26)
036200              VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036300     03  WS-LOWER-ALPHABET         PIC X(26)
036400              VALUE "abcdefghijklmnopqrstuvwxyz".
036500*    One score per document type, bumped in BB010 as each keyword
036600*    list is walked - redefined byte-by-byte purely so WS-SCORE-BYTE
036700*    can be inspected a character at a time if a dump is ever needed.
036800     03  WS-SCORE-TABLE.
036900         05  WS-SCORE              OCCURS 6    PIC 99   COMP.
037000     03  WS-SCORE-REDEF REDEFINES WS-SCORE-TABLE.
037100         05  WS-SCORE-BYTE         OCCURS 6    PIC X.
037200     03  WS-BEST-TYPE-IX           PIC 9        COMP.
037300     03  WS-BEST-SCORE             PIC 99       COMP.
037400     03  WS-KEYWORD-LEN            PIC 99       COMP.
037500     03  WS-MATCH-TALLY            PIC 99       COMP.
037600     03  WS-CONFIDENCE             PIC 9V99     COMP-3.
037700     03  FILLER                    PIC X(4).
037800*
037900*  Token scanner work area, shared by the currency, SSN, EIN and
038000*  date scans - one token at a time off DOC-TEXT via UNSTRING.
038100*
038200 01  WS-TOKEN-WORK.
038300*    WS-SCAN-PTR is the UNSTRING pointer shared by every CC9xx scan -
038400*    it is reset to 1 by the calling paragraph before each scan
038500*    starts over at the front of DOC-TEXT.
038600     03  WS-SCAN-PTR               PIC 9(3)     COMP.
038700     03  WS-SCAN-TOKEN             PIC X(32).
038800*    Comma/dollar-sign-stripped working copy of the current token,
038900*    built a character at a time through the REDEFINES below.
039000     03  WS-CLEAN-TOKEN            PIC X(32).
039100     03  WS-CLEAN-TOKEN-REDEF REDEFINES WS-CLEAN-TOKEN.
039200         05  WS-CLEAN-CHAR         OCCURS 32   PIC X.
039300*    Digits-only copy used by CC910's decimal-fold step once the
039400*    comma stripping and decimal-point check are both done.
039500     03  WS-DIGITS-TOKEN           PIC X(32).
039600     03  WS-DIGITS-TOKEN-REDEF REDEFINES WS-DIGITS-TOKEN.
039700         05  WS-DIGITS-CHAR        OCCURS 32   PIC X.
039800     03  WS-TOKEN-LEN              PIC 99       COMP.
039900     03  WS-DIGITS-LEN             PIC 99       COMP.
040000     03  WS-DOT-POS                PIC 99       COMP.
040100*    WS-I and WS-J are the plain character-loop subscripts shared by
040200*    every PERFORM VARYING in the CC9xx token scans.
040300     03  WS-I                      PIC 99       COMP.
040400     03  WS-J                      PIC 99       COMP.
040500     03  WS-TOKEN-IS-CURRENCY      PIC X        VALUE "N".
040600         88  WS-TOKEN-OK                        VALUE "Y".
040700     03  WS-TOKEN-IS-SSN           PIC X        VALUE "N".
040800         88  WS-TOKEN-IS-SSN-OK                 VALUE "Y".
040900     03  WS-TOKEN-IS-EIN           PIC X        VALUE "N".
041000         88  WS-TOKEN-IS-EIN-OK                 VALUE "Y".
041100     03  WS-TOKEN-IS-DATE          PIC X        VALUE "N".
041200         88  WS-TOKEN-IS-DATE-OK                VALUE "Y".
041300*    EIN and SSN each get their own UNSTRING-by-dash work fields so
041400*    CC901/CC902's shape checks never collide with each other.
041500     03  WS-EIN-PART1              PIC X(2).
041600     03  WS-EIN-PART2              PIC X(7).
041700     03  WS-SSN-PART1              PIC X(3).
041800     03  WS-SSN-PART2              PIC X(2).
041900     03  WS-SSN-PART3              PIC X(4).
042000     03  WS-DATE-PART1             PIC X(4).
042100     03  WS-DATE-PART2             PIC X(2).
042200     03  WS-DATE-PART3             PIC X(4).
042300     03  FILLER                    PIC X(4).
042400*
042500*  Holds every currency-shaped token CC900 pulls off one DOCUMENT
042600*  record, in the order found - CC010/CC020/CC030 then read off
042700*  this table positionally, box 1 through box N, per their own
042800*  form's field order.
042900*
043000 01  WS-CURRENCY-WORK.
043100     03  WS-CURRENCY-COUNT         PIC 99       COMP.
043200     03  WS-CURRENCY-AMOUNTS  OCCURS 20 PIC 9(9)V99 COMP-3.
043300     03  WS-AMOUNT-VALUE           PIC 9(9)V99  COMP-3.
043400     03  WS-AMOUNT-CENTS           PIC 9(9)     COMP-3.
043500     03  WS-DIGIT-VALUE            PIC 9        COMP.
043600     03  FILLER                    PIC X(4).
043700*
043800 01  WS-FOUND-SSN                  PIC X(11)    VALUE SPACES.
043900 01  WS-FOUND-EIN                  PIC X(10)    VALUE SPACES.
044000 01  WS-FOUND-DATE                 PIC X(10)    VALUE SPACES.
044100*
044200*  Benefit record build area.
044300*
044400 01  WS-BENEFIT-BUILD.
044500     03  WS-BEN-PROGRAM            PIC X(45).
044600     03  WS-BEN-REASON             PIC X(60).
044700     03  WS-BEN-ESTIMATE           PIC 9(7)V99  COMP-3.
044800     03  WS-BEN-HAS-ESTIMATE       PIC X.
044900     03  FILLER                    PIC X(4).
045000*
045100*  Benefit print-row holding table.  HH900 stashes each
045200*  qualifying program's print fields here instead of
045300*  GENERATE-ing on the spot, so the benefit rows come off the
045400*  printer AFTER JJ010 has already put out the tax summary
045500*  block and the benefits header - same order as the spec's
045600*  own report layout, not the order the programs get checked.
045700*
045800 01  WS-BENEFIT-HOLD-TABLE.
045900     03  WS-BEN-HOLD-IX            PIC 9        COMP.
046000     03  WS-BEN-HOLD OCCURS 8.
046100         05  WS-BEN-HOLD-PROGRAM      PIC X(45).
046200         05  WS-BEN-HOLD-REASON       PIC X(60).
046300         05  WS-BEN-HOLD-ESTIMATE     PIC 9(7)V99  COMP-3.
046400         05  WS-BEN-HOLD-HAS-ESTIMATE PIC X.
046500     03  FILLER                    PIC X(4).
046600*
046700 01  ERROR-MESSAGES.
046800*  System wide
046900     03  SY001    PIC X(34) VALUE "SY001 Open error, aborting -".
047000     03  SY002    PIC X(30) VALUE "SY002 No taxpayer records".
047100     03  SY003    PIC X(30) VALUE "SY003 Read error, file = ".
047200*  Program specific
047300     03  PX001    PIC X(25) VALUE "PX001 PYCASE open = ".
047400     03  PX002    PIC X(25) VALUE "PX002 PYDOC open = ".
047500     03  PX003    PIC X(25) VALUE "PX003 PYTAXRES open = ".
047600     03  PX004    PIC X(25) VALUE "PX004 PYBEN open = ".
047700     03  PX005    PIC X(25) VALUE "PX005 Case rejected, id=".
047800     03  FILLER   PIC X(4).
047900*
048000 REPORT                  SECTION.
048100*----------------------------
048200*
048300 RD  TAX-SUMMARY-REPORT
048400     CONTROL      FINAL
048500     PAGE LIMIT   60  LINES
048600     HEADING      1
048700     FIRST DETAIL 4
048800     LAST  DETAIL 56.
048900*
049000 01  TR-PAGE-HEAD  TYPE PAGE HEADING.
049100     03  LINE  1.
049200         05  COL   1    PIC X(26) VALUE "TAX PREP & BENEFITS".
049300         05  COL  60    PIC X(17) SOURCE PROG-NAME.
049400         05  COL  90    PIC X(5)  VALUE "PAGE ".
049500         05  COL  95    PIC ZZ9   SOURCE PAGE-COUNTER.
049600     03  LINE  2.
049700         05  COL   1    PIC X(26) VALUE "SCREENING - RUN SUMMARY".
049800*
049900*  One block per accepted taxpayer - this is the print-file twin of
050000*  the PY-TAX-RESULT-RECORD JJ000 writes to the output file, laid
050100*  out as a readable summary instead of a fixed record.
050200*
050300 01  TR-TAXPAYER-DETAIL  TYPE DETAIL.
050400     03  LINE PLUS 2.
050500         05  COL   1    PIC X(23) VALUE "TAX RETURN SUMMARY - ID".
050600         05  COL  25    PIC X(10) SOURCE WS-CUR-TAXPAYER-ID.
050700     03  LINE PLUS 1.
050800         05  COL   3    PIC X(6)  VALUE "NAME: ".
050900         05  COL   9    PIC X(30) SOURCE WS-CUR-NAME.
051000         05  COL  41    PIC X(6)  VALUE "  SSN:".
051100         05  COL  48    PIC X(11) SOURCE WS-CUR-SSN.
051200         05  COL  61    PIC X(9)  VALUE " STATUS: ".
051300         05  COL  70    PIC X(25) SOURCE WS-NORM-STATUS.
051400     03  LINE PLUS 1.
051500         05  COL   3    PIC X(13) VALUE "DEPENDENTS: ".
051600         05  COL  16    PIC Z9    SOURCE WS-CUR-DEPENDENTS.
051700     03  LINE PLUS 1.
051800         05  COL   3    PIC X(18) VALUE "WAGES:            ".
051900         05  COL  21    PIC $ZZZ,ZZZ,ZZ9.99 SOURCE WS-TOT-WAGES.
052000     03  LINE PLUS 1.
052100         05  COL   3    PIC X(18) VALUE "TAXABLE INCOME:   ".
052200         05  COL  21    PIC $ZZZ,ZZZ,ZZ9.99 SOURCE
052300                                   WS-TAXABLE-INCOME.
052400     03  LINE PLUS 1.
052500         05  COL   3    PIC X(18) VALUE "FEDERAL TAX OWED: ".
052600         05  COL  21    PIC $ZZZ,ZZZ,ZZ9.99 SOURCE
052700                                   WS-FED-TAX-OWED.
052800         05  COL  45    PIC X(10) VALUE "WITHHELD: ".
052900         05  COL  55    PIC $ZZZ,ZZZ,ZZ9.99 SOURCE
053000                                   WS-TOT-FED-WITHHELD.
053100     03  LINE PLUS 1.
053200         05  COL   3    PIC X(18) VALUE "FEDERAL REFUND:   ".
053300         05  COL  21    PIC $ZZZ,ZZZ,ZZ9.99 SOURCE TR-FED-REFUND.
053400         05  COL  45    PIC X(12) VALUE "AMOUNT DUE: ".
053500         05  COL  57    PIC $ZZZ,ZZZ,ZZ9.99 SOURCE TR-FED-DUE.
053600     03  LINE PLUS 1.
053700         05  COL   3    PIC X(18) VALUE "STATE (CA) TAX:   ".
053800         05  COL  21    PIC $ZZZ,ZZZ,ZZ9.99 SOURCE
053900                                   WS-STATE-TAX-OWED.
054000     03  LINE PLUS 1.
054100         05  COL   3    PIC X(18) VALUE "SELF-EMPLOYMENT:  ".
054200         05  COL  21    PIC $ZZZ,ZZZ,ZZ9.99 SOURCE
054300                                   WS-SE-TOTAL-TAX.
054400*
054500*  TR-BENEFIT-HEAD only GENERATEs when JJ010 finds the case flagged
054600*  for at least one program (WS-BENEFIT-COUNT-CASE > ZERO) - a
054700*  taxpayer with no benefit hits gets no header and no rows at all.
054800*
054900 01  TR-BENEFIT-HEAD  TYPE DETAIL.
055000     03  LINE PLUS 1.
055100         05  COL   3    PIC X(22) VALUE "POTENTIAL BENEFITS - ".
055200         05  COL  25    PIC Z9    SOURCE WS-BENEFIT-COUNT-CASE.
055300         05  COL  28    PIC X(9)  VALUE " PROGRAMS".
055400*
055500*  One row per qualifying program, GENERATEd by JJ021 off the hold
055600*  table HH900 filled in during benefit screening - the estimate
055700*  column only prints a dollar figure for programs HH000 actually
055800*  sizes (EITC, CalEITC, YCTC); everything else shows N/A.
055900*
056000 01  TR-BENEFIT-DETAIL  TYPE DETAIL.
056100     03  LINE PLUS 1.
056200         05  COL   5    PIC X(45) SOURCE BEN-PROGRAM-NAME.
056300         05  COL  51    PIC X(60) SOURCE BEN-REASON.
056400         05  COL 112    PIC $Z,ZZZ,ZZ9.99 SOURCE
056500                     BEN-ESTIMATED-AMOUNT
056600                     PRESENT WHEN BEN-ESTIMATE-PRESENT.
056700         05  COL 112    PIC X(5) VALUE "N/A"
056800                     PRESENT WHEN BEN-ESTIMATE-ABSENT.
056900*
057000*  Run footing - prints once, at TERMINATE, after the last taxpayer
057100*  has been processed.  Every figure here is a running total some
057200*  paragraph earlier in the program has been adding to all run
057300*  long; nothing is computed fresh at this point.
057400*
057500 01  TR-FINAL-FOOT  TYPE CONTROL FOOTING FINAL.
057600     03  LINE PLUS 3.
057700         05  COL   1    PIC X(24) VALUE "TAXPAYERS PROCESSED ..".
057800         05  COL  36    PIC ZZZZ9 SOURCE WS-TOT-TAXPAYERS.
057900     03  LINE PLUS 1.
058000         05  COL   1    PIC X(24) VALUE "TAXPAYERS REJECTED ...".
058100         05  COL  36    PIC ZZZZ9 SOURCE WS-TOT-REJECTED.
058200     03  LINE PLUS 1.
058300         05  COL   1    PIC X(21) VALUE "DOCUMENTS PROCESSED:".
058400         05  COL  23    PIC ZZ9   SOURCE WS-TOT-DOCUMENTS.
058500         05  COL  28    PIC X(4)  VALUE "(W2:".
058600         05  COL  33    PIC Z9    SOURCE WS-TOT-W2.
058700         05  COL  36    PIC X(5)  VALUE "1099:".
058800         05  COL  42    PIC Z9    SOURCE WS-TOT-1099.
058900         05  COL  45    PIC X(5)  VALUE "1098:".
059000         05  COL  51    PIC Z9    SOURCE WS-TOT-1098.
059100         05  COL  54    PIC X(8)  VALUE "RECEIPT:".
059200         05  COL  63    PIC Z9    SOURCE WS-TOT-RECEIPT.
059300         05  COL  66    PIC X(6)  VALUE "OTHER:".
059400         05  COL  73    PIC Z9    SOURCE WS-TOT-OTHER.
059500         05  COL  76    PIC X(1)  VALUE ")".
059600     03  LINE PLUS 1.
059700         05  COL   1    PIC X(24) VALUE "TOTAL FEDERAL REFUNDS".
059800         05  COL  32    PIC $ZZZ,ZZZ,ZZ9.99 SOURCE
059900                     WS-TOT-FED-REFUNDS.
060000     03  LINE PLUS 1.
060100         05  COL   1    PIC X(24) VALUE "TOTAL FEDERAL DUE ....".
060200         05  COL  36    PIC $$$,$$$,$$9.99 SOURCE WS-TOT-FED-DUE.
060300     03  LINE PLUS 1.
060400         05  COL   1    PIC X(24) VALUE "TOTAL BENEFITS FLAGGED".
060500         05  COL  36    PIC ZZZZZ9 SOURCE WS-TOT-BENEFITS-FLAGGED.
060600     03  LINE PLUS 1.
060700         05  COL   1    PIC X(24) VALUE "AVG CLASSIFY CONFIDENCE".
060800         05  COL  36    PIC 9.99  SOURCE WS-AVG-CONFIDENCE.
060900*
061000*  EE000 sets these once per accepted case; TR-TAXPAYER-DETAIL
061100*  SOURCEs them straight off this group and JJ000 copies them onto
061200*  PY-TAX-RESULT-RECORD - same figures feeding the print line and
061300*  the output file, computed exactly once.
061400*
061500 01  WS-TR-REFUND-DUE.
061600     03  TR-FED-REFUND             PIC 9(9)V99  COMP-3.
061700     03  TR-FED-DUE                PIC 9(9)V99  COMP-3.
061800     03  FILLER                    PIC X(4).
061900*
062000 PROCEDURE               DIVISION.
062100*================================
062200*
062300 AA000-MAIN-LOGIC        SECTION.
062400*********************************
062500*    Tax-bracket/benefit-limit constants and the document-type
062600*    keyword lists are table-loaded here rather than carried as
062700*    VALUE clauses on the 01-level items - keeps the big OCCURS
062800*    tables out of the DATA DIVISION VALUE clauses, same as the
062900*    shop has always preferred for tables this size.
063000     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
063100     PERFORM WW000-INIT-TAX-TABLES THRU WW000-EXIT.
063200     PERFORM WW010-INIT-KEYWORDS THRU WW010-EXIT.
063300     INITIATE TAX-SUMMARY-REPORT.
063400     PERFORM AA020-PRIME-READS THRU AA020-EXIT.
063500*    One taxpayer case per pass - AA050 consumes every DOCUMENT
063600*    record that matches the current taxpayer ID before it returns,
063700*    so the PERFORM below steps one taxpayer at a time, not one
063800*    document at a time.
063900     PERFORM AA050-PROCESS-ONE-TAXPAYER THRU AA050-EXIT
064000             UNTIL TAXPAY-EOF.
064100     PERFORM AA085-COMPUTE-AVG-CONFID THRU AA085-EXIT.
064200     TERMINATE TAX-SUMMARY-REPORT.
064300     PERFORM AA090-CLOSE-FILES THRU AA090-EXIT.
064400     GOBACK.
064500*
064600 AA010-OPEN-FILES.
064700*    Each file status checked and abended on individually rather
064800*    than folded into one IF - PX001 through PX004 each name the
064900*    exact file that would not open, so the operator does not have
065000*    to go hunting through JCL to find out which one failed.
065100     OPEN INPUT  PY-TAXPAYER-FILE.
065200     IF TX-TAXPAY-STATUS NOT = "00"
065300        DISPLAY PX001 TX-TAXPAY-STATUS
065400        PERFORM AA099-ABEND THRU AA099-EXIT
065500     END-IF.
065600     OPEN INPUT  PY-DOCUMENT-FILE.
065700     IF TX-TAXDOC-STATUS NOT = "00"
065800        DISPLAY PX002 TX-TAXDOC-STATUS
065900        PERFORM AA099-ABEND THRU AA099-EXIT
066000     END-IF.
066100     OPEN OUTPUT PY-TAX-RESULT-FILE.
066200     IF TX-TAXRES-STATUS NOT = "00"
066300        DISPLAY PX003 TX-TAXRES-STATUS
066400        PERFORM AA099-ABEND THRU AA099-EXIT
066500     END-IF.
066600     OPEN OUTPUT PY-BENEFIT-FILE.
066700     IF TX-TAXBEN-STATUS NOT = "00"
066800        DISPLAY PX004 TX-TAXBEN-STATUS
066900        PERFORM AA099-ABEND THRU AA099-EXIT
067000     END-IF.
067100     OPEN OUTPUT PY-PRINT-FILE.
067200 AA010-EXIT.
067300     EXIT.
067400*
067500 AA020-PRIME-READS.
067600     PERFORM AA021-READ-TAXPAYER THRU AA021-EXIT.
067700     PERFORM AA022-READ-DOCUMENT THRU AA022-EXIT.
067800 AA020-EXIT.
067900     EXIT.
068000*
068100 AA021-READ-TAXPAYER.
068200     READ PY-TAXPAYER-FILE
068300         AT END MOVE "Y" TO WS-TAXPAY-EOF
068400     END-READ.
068500 AA021-EXIT.
068600     EXIT.
068700*
068800 AA022-READ-DOCUMENT.
068900     READ PY-DOCUMENT-FILE
069000         AT END MOVE "Y" TO WS-TAXDOC-EOF
069100     END-READ.
069200 AA022-EXIT.
069300     EXIT.
069400*
069500 AA050-PROCESS-ONE-TAXPAYER.
069600*    Case-level fields pulled off the TAXPAYER record into the
069700*    WS-CUR- work area once per taxpayer, so every downstream
069800*    paragraph (CC000 on through JJ020) works off the same stable
069900*    copy even while the TAXPAYER and DOCUMENT files are both being
070000*    read ahead.
070100     ADD 1                  TO WS-TOT-TAXPAYERS.
070200     MOVE CASE-TAXPAYER-ID   TO WS-CUR-TAXPAYER-ID.
070300     MOVE CASE-FULL-NAME     TO WS-CUR-NAME.
070400     MOVE CASE-SSN           TO WS-CUR-SSN.
070500     MOVE CASE-FILING-STATUS TO WS-CUR-FILING-STATUS.
070600     MOVE CASE-DEPENDENTS    TO WS-CUR-DEPENDENTS.
070700     MOVE CASE-YOUNG-CHILDREN TO WS-CUR-YOUNG-CHILDREN.
070800     MOVE CASE-ZIP-CODE      TO WS-CUR-ZIP.
070900     MOVE ZERO TO WS-TOT-WAGES WS-TOT-FED-WITHHELD
071000                  WS-TOT-1099-COMP WS-BENEFIT-COUNT-CASE.
071100     MOVE "N" TO WS-HAS-1099-SW WS-EITC-ELIGIBLE-SW.
071200*    PY-DOCUMENT-FILE is in taxpayer-ID order same as the taxpayer
071300*    file, so this run just consumes documents matching the
071400*    current ID - a document left over for the next taxpayer ID
071500*    breaks the loop without being read past.
071600     PERFORM CC000-ACCUMULATE-ONE-DOCUMENT THRU CC000-EXIT
071700             UNTIL TAXDOC-EOF
071800                OR DOC-TAXPAYER-ID NOT = WS-CUR-TAXPAYER-ID.
071900     PERFORM DD000-VALIDATE-ANSWERS THRU DD000-EXIT.
072000*    Tax and benefit figuring only runs for a case DD000 passed -
072100*    a rejected case still counts toward WS-TOT-TAXPAYERS above but
072200*    contributes nothing to any of the money totals.
072300     IF WS-CASE-VALID
072400        PERFORM EE000-FEDERAL-TAX     THRU EE000-EXIT
072500        PERFORM FF000-STATE-TAX       THRU FF000-EXIT
072600        PERFORM GG000-SELF-EMPLOYMENT-TAX THRU GG000-EXIT
072700        PERFORM HH000-SCREEN-BENEFITS THRU HH000-EXIT
072800        PERFORM JJ000-WRITE-TAX-RESULT THRU JJ000-EXIT
072900*       JJ010 fires the summary-block and benefits-header GENERATEs
073000*       first; only then does JJ020 walk HH900's hold table and
073100*       GENERATE the benefit detail rows - this order, not source
073200*       order, is what controls what comes off the printer.
073300        PERFORM JJ010-PRINT-TAXPAYER   THRU JJ010-EXIT
073400        PERFORM JJ020-PRINT-BENEFIT-ROWS THRU JJ020-EXIT
073500     ELSE
073600        ADD 1 TO WS-TOT-REJECTED
073700        PERFORM DD090-SHOW-REJECT-REASON THRU DD090-EXIT
073800     END-IF.
073900     PERFORM AA021-READ-TAXPAYER THRU AA021-EXIT.
074000 AA050-EXIT.
074100     EXIT.
074200*
074300*  AA085 - run-wide average classifier confidence for the final
074400*  report footing, guarded against a divide-by-zero on an empty
074500*  document file.
074600*
074700 AA085-COMPUTE-AVG-CONFID.
074800     IF WS-CONFIDENCE-COUNT > ZERO
074900        COMPUTE WS-AVG-CONFIDENCE ROUNDED =
075000                WS-CONFIDENCE-SUM / WS-CONFIDENCE-COUNT
075100     ELSE
075200        MOVE ZERO TO WS-AVG-CONFIDENCE
075300     END-IF.
075400 AA085-EXIT.
075500     EXIT.
075600*
075700 AA090-CLOSE-FILES.
075800     CLOSE PY-TAXPAYER-FILE PY-DOCUMENT-FILE PY-TAX-RESULT-FILE
075900           PY-BENEFIT-FILE  PY-PRINT-FILE.
076000 AA090-EXIT.
076100     EXIT.
076200*
076300 AA099-ABEND.
076400     DISPLAY SY001.
076500     CLOSE PY-TAXPAYER-FILE PY-DOCUMENT-FILE PY-TAX-RESULT-FILE
076600           PY-BENEFIT-FILE  PY-PRINT-FILE.
076700     MOVE 16 TO RETURN-CODE.
076800     GOBACK.
076900 AA099-EXIT.
077000     EXIT.
077100*
077200*  BB000 - CLASSIFY-DOCUMENT
077300*  Score each of the 6 known document types by counting how many
077400*  of its keywords appear (case-insensitive) anywhere in the text.
077500*  Highest score wins; ties go to the lowest table position since
077600*  the scan below only replaces the best on a strictly-greater
077700*  score.  A document that scores zero on all 6 is "other" and is
077800*  not extracted from.
077900*
078000 BB000-CLASSIFY-DOCUMENT.
078100     MOVE DOC-TEXT TO WS-DOC-TEXT-LOWER.
078200     INSPECT WS-DOC-TEXT-LOWER CONVERTING WS-UPPER-ALPHABET
078300             TO WS-LOWER-ALPHABET.
078400     MOVE ZERO TO WS-SCORE-TABLE WS-BEST-SCORE WS-BEST-TYPE-IX.
078500     PERFORM BB010-SCORE-ONE-TYPE THRU BB010-EXIT
078600             VARYING TX-TX FROM 1 BY 1 UNTIL TX-TX > 6.
078700     PERFORM BB005-FIND-BEST-TYPE THRU BB005-EXIT
078800             VARYING TX-TX FROM 1 BY 1 UNTIL TX-TX > 6.
078900     PERFORM BB006-SET-CONFIDENCE THRU BB006-EXIT.
079000 BB000-EXIT.
079100     EXIT.
079200*
079300 BB005-FIND-BEST-TYPE.
079400*    Strictly-greater compare only - a later type that only ties
079500*    the current best never displaces it, so ties resolve to
079600*    whichever type sits earliest in the table.
079700     IF WS-SCORE(TX-TX) > WS-BEST-SCORE
079800        MOVE WS-SCORE(TX-TX) TO WS-BEST-SCORE
079900        MOVE TX-TX           TO WS-BEST-TYPE-IX
080000     END-IF.
080100 BB005-EXIT.
080200     EXIT.
080300*
080400*  BB006 - classifier confidence is matched-keyword-count over the
080500*  total keyword count for the winning type, 0 to 1, two decimals.
080600*  An unmatched ("other") document carries zero confidence.
080700*
080800 BB006-SET-CONFIDENCE.
080900     IF WS-BEST-TYPE-IX > ZERO
081000        COMPUTE WS-CONFIDENCE ROUNDED = WS-BEST-SCORE /
081100                TX-DOC-TYPE-KW-COUNT(WS-BEST-TYPE-IX)
081200     ELSE
081300        MOVE ZERO TO WS-CONFIDENCE
081400     END-IF.
081500 BB006-EXIT.
081600     EXIT.
081700*
081800 BB010-SCORE-ONE-TYPE.
081900     MOVE ZERO TO WS-SCORE(TX-TX).
082000     PERFORM BB020-SCORE-ONE-KEYWORD THRU BB020-EXIT
082100             VARYING TX-KX FROM 1 BY 1
082200             UNTIL TX-KX > TX-DOC-TYPE-KW-COUNT(TX-TX).
082300 BB010-EXIT.
082400     EXIT.
082500*
082600*  BB020 finds the trimmed keyword length by scanning back from
082700*  the end of the 32-byte slot for the last non-space byte, then
082800*  counts how many times that exact substring shows up in the
082900*  lower-cased document text.
083000*
083100 BB020-SCORE-ONE-KEYWORD.
083200     PERFORM BB021-KEYWORD-LEN-STEP THRU BB021-EXIT
083300             VARYING WS-KEYWORD-LEN FROM 32 BY -1
083400             UNTIL WS-KEYWORD-LEN = 0
083500             OR TX-KEYWORD-TEXT(TX-TX TX-KX)
083600                (WS-KEYWORD-LEN:1) NOT = SPACE.
083700     MOVE ZERO TO WS-MATCH-TALLY.
083800     IF WS-KEYWORD-LEN > ZERO
083900        INSPECT WS-DOC-TEXT-LOWER TALLYING WS-MATCH-TALLY
084000                FOR ALL TX-KEYWORD-TEXT(TX-TX TX-KX)
084100                        (1:WS-KEYWORD-LEN)
084200     END-IF.
084300     IF WS-MATCH-TALLY > ZERO
084400        ADD 1 TO WS-SCORE(TX-TX)
084500     END-IF.
084600 BB020-EXIT.
084700     EXIT.
084800*
084900 BB021-KEYWORD-LEN-STEP.
085000     CONTINUE.
085100 BB021-EXIT.
085200     EXIT.
085300*
085400*  CC000 - one held DOCUMENT record per call, classified and
085500*  routed to the extraction paragraph for its type, then the
085600*  next document is read ready for the next call or for AA050's
085700*  key-break test.
085800*
085900 CC000-ACCUMULATE-ONE-DOCUMENT.
086000*    Classify first, then route - the type index BB000 hands back
086100*    also drives the per-type counter farther down, so the two
086200*    never get out of step with each other.
086300     ADD 1 TO WS-TOT-DOCUMENTS.
086400     PERFORM BB000-CLASSIFY-DOCUMENT THRU BB000-EXIT.
086500*    Running sum and count feed AA085's average-confidence figure
086600*    on the run footing - kept here so every classified document,
086700*    hit or miss, is represented in the average.
086800     ADD WS-CONFIDENCE TO WS-CONFIDENCE-SUM.
086900     ADD 1 TO WS-CONFIDENCE-COUNT.
087000*    1099-MISC/1099-K/1099-NEC all extract the same way and all
087100*    roll into the one WS-TOT-1099 bucket on the run footing - the
087200*    report does not break 1099 flavors out separately.
087300     EVALUATE WS-BEST-TYPE-IX
087400         WHEN 1 ADD 1 TO WS-TOT-W2
087500                PERFORM CC010-EXTRACT-W2      THRU CC010-EXIT
087600         WHEN 2 ADD 1 TO WS-TOT-1099
087700                PERFORM CC020-EXTRACT-1099     THRU CC020-EXIT
087800         WHEN 3 ADD 1 TO WS-TOT-1099
087900                PERFORM CC020-EXTRACT-1099     THRU CC020-EXIT
088000         WHEN 4 ADD 1 TO WS-TOT-1099
088100                PERFORM CC020-EXTRACT-1099     THRU CC020-EXIT
088200*        1098 mortgage-interest forms are counted but not yet
088300*        extracted into the tax figures - no SPEC rule consumes
088400*        the interest amount this release.
088500         WHEN 5 ADD 1 TO WS-TOT-1098
088600         WHEN 6 ADD 1 TO WS-TOT-RECEIPT
088700                PERFORM CC030-EXTRACT-RECEIPT  THRU CC030-EXIT
088800         WHEN OTHER ADD 1 TO WS-TOT-OTHER
088900     END-EVALUATE.
089000*    Next DOCUMENT record queued up before control returns to
089100*    AA050's key-break test.
089200     PERFORM AA022-READ-DOCUMENT THRU AA022-EXIT.
089300 CC000-EXIT.
089400     EXIT.
089500*
089600*  CC010 - W-2.  Box order on the form (wages, federal withholding,
089700*  social security wages/tax, Medicare wages/tax) is fixed, so the
089800*  currency-amount scan from CC900 can be trusted to line up with
089900*  the six W2- fields positionally, first-found to first-box.
090000*
090100 CC010-EXTRACT-W2.
090200     PERFORM CC900-SCAN-CURRENCY-AMOUNTS THRU CC900-EXIT.
090300     PERFORM CC901-EXTRACT-SSN           THRU CC901-EXIT.
090400     MOVE WS-FOUND-SSN TO W2-SSN.
090500     MOVE ZERO TO W2-WAGES-TIPS-OTHER W2-FED-TAX-WITHHELD
090600                  W2-SS-WAGES W2-SS-TAX-WITHHELD
090700                  W2-MEDICARE-WAGES W2-MEDICARE-WITHHELD.
090800*    A document missing one of the boxes just leaves the later
090900*    fields zero rather than abending the run - OCR'd text from a
091000*    scanned slip can legitimately drop a box.
091100     IF WS-CURRENCY-COUNT > 0
091200        MOVE WS-CURRENCY-AMOUNTS(1) TO W2-WAGES-TIPS-OTHER
091300     END-IF.
091400     IF WS-CURRENCY-COUNT > 1
091500        MOVE WS-CURRENCY-AMOUNTS(2) TO W2-FED-TAX-WITHHELD
091600     END-IF.
091700     IF WS-CURRENCY-COUNT > 2
091800        MOVE WS-CURRENCY-AMOUNTS(3) TO W2-SS-WAGES
091900     END-IF.
092000     IF WS-CURRENCY-COUNT > 3
092100        MOVE WS-CURRENCY-AMOUNTS(4) TO W2-SS-TAX-WITHHELD
092200     END-IF.
092300     IF WS-CURRENCY-COUNT > 4
092400        MOVE WS-CURRENCY-AMOUNTS(5) TO W2-MEDICARE-WAGES
092500     END-IF.
092600     IF WS-CURRENCY-COUNT > 5
092700        MOVE WS-CURRENCY-AMOUNTS(6) TO W2-MEDICARE-WITHHELD
092800     END-IF.
092900*    Wages and withholding carry forward into EE000's federal tax
093000*    figure - every other W-2 box is kept on the record but is not
093100*    otherwise summed at the taxpayer level.
093200     ADD W2-WAGES-TIPS-OTHER  TO WS-TOT-WAGES.
093300     ADD W2-FED-TAX-WITHHELD  TO WS-TOT-FED-WITHHELD.
093400 CC010-EXIT.
093500     EXIT.
093600*
093700*  CC020 - covers all three 1099 flavors the classifier can hand
093800*  back (MISC/K/NEC) - box layout differs by form but the first two
093900*  boxes scanned are always read as non-employee comp then federal
094000*  withholding, close enough for this system's purposes.
094100*
094200 CC020-EXTRACT-1099.
094300     PERFORM CC900-SCAN-CURRENCY-AMOUNTS THRU CC900-EXIT.
094400     PERFORM CC901-EXTRACT-SSN           THRU CC901-EXIT.
094500     PERFORM CC902-EXTRACT-EIN           THRU CC902-EXIT.
094600     MOVE ZERO TO FT-NONEMP-COMP FT-FED-TAX-WITHHELD.
094700     IF WS-CURRENCY-COUNT > 0
094800        MOVE WS-CURRENCY-AMOUNTS(1) TO FT-NONEMP-COMP
094900     END-IF.
095000     IF WS-CURRENCY-COUNT > 1
095100        MOVE WS-CURRENCY-AMOUNTS(2) TO FT-FED-TAX-WITHHELD
095200     END-IF.
095300     MOVE WS-FOUND-SSN TO FT-SSN.
095400     MOVE WS-FOUND-EIN TO FT-EIN.
095500*    Feeds GG000's self-employment tax figure - the SW below is
095600*    what tells GG000 a 1099 was present for this taxpayer at all.
095700     ADD FT-NONEMP-COMP TO WS-TOT-1099-COMP.
095800     MOVE "Y" TO WS-HAS-1099-SW.
095900 CC020-EXIT.
096000     EXIT.
096100*
096200*  CC030 - a receipt can list several line amounts (subtotal, tax,
096300*  tip, total); CC031 below keeps only the largest one seen, on the
096400*  assumption the grand total is always the biggest number printed
096500*  on the slip.
096600*
096700 CC030-EXTRACT-RECEIPT.
096800     PERFORM CC900-SCAN-CURRENCY-AMOUNTS THRU CC900-EXIT.
096900     MOVE ZERO TO RC-TOTAL-AMOUNT.
097000     PERFORM CC031-KEEP-IF-MAX THRU CC031-EXIT
097100             VARYING WS-I FROM 1 BY 1
097200                     UNTIL WS-I > WS-CURRENCY-COUNT.
097300     PERFORM CC903-EXTRACT-DATE THRU CC903-EXIT.
097400     MOVE WS-FOUND-DATE TO RC-RECEIPT-DATE.
097500 CC030-EXIT.
097600     EXIT.
097700*
097800*  CC900 - walks DOC-TEXT one space-delimited token at a time and
097900*  keeps every one that parses as a currency amount (optional $,
098000*  optional comma groups, exactly two decimal places), in the
098100*  order found - mirrors the left-to-right scan the interview
098200*  tool used to do with its amount pattern.
098300*
098400 CC900-SCAN-CURRENCY-AMOUNTS.
098500*    Pointer starts at column 1 of the raw document text and rides
098600*    forward one token per CC905 call until it runs off the end of
098700*    the field - standard UNSTRING-with-POINTER scan idiom.
098800     MOVE 1    TO WS-SCAN-PTR.
098900     MOVE ZERO TO WS-CURRENCY-COUNT.
099000     PERFORM CC905-NEXT-TOKEN THRU CC905-EXIT
099100             UNTIL WS-SCAN-PTR > LENGTH OF DOC-TEXT.
099200 CC900-EXIT.
099300     EXIT.
099400*
099500 CC905-NEXT-TOKEN.
099600     MOVE SPACES TO WS-SCAN-TOKEN.
099700     UNSTRING DOC-TEXT DELIMITED BY SPACE
099800         INTO WS-SCAN-TOKEN
099900         WITH POINTER WS-SCAN-PTR
100000     END-UNSTRING.
100100*    Table capped at 20 - no document in this release carries more
100200*    currency-shaped tokens than that, and the OCCURS clause is
100300*    sized the same, so the cap just keeps CC905 from running off
100400*    the end of WS-CURRENCY-AMOUNTS.
100500     IF WS-SCAN-TOKEN NOT = SPACES
100600        PERFORM CC910-TEST-TOKEN-CURRENCY THRU CC910-EXIT
100700        IF WS-TOKEN-OK AND WS-CURRENCY-COUNT < 20
100800           ADD 1 TO WS-CURRENCY-COUNT
100900           MOVE WS-AMOUNT-VALUE
101000                         TO WS-CURRENCY-AMOUNTS(WS-CURRENCY-COUNT)
101100        END-IF
101200     END-IF.
101300 CC905-EXIT.
101400     EXIT.
101500*
101600*  CC910 - tests one token for the currency shape ($ optional,
101700*  comma groups optional, exactly two digits after the decimal
101800*  point) and, if it passes, hands the cleaned digit string to
101900*  CC916 to fold into a value.  Strips the leading dollar sign
102000*  first since that is never part of the digit count.
102100*
102200 CC910-TEST-TOKEN-CURRENCY.
102300     MOVE "N" TO WS-TOKEN-IS-CURRENCY.
102400     MOVE WS-SCAN-TOKEN TO WS-CLEAN-TOKEN.
102500     IF WS-CLEAN-CHAR(1) = "$"
102600        MOVE WS-CLEAN-TOKEN(2:31) TO WS-CLEAN-TOKEN
102700     END-IF.
102800*    Backward scan for the trimmed length - the token is left-
102900*    justified and space padded same as every other scratch field
103000*    in this program.
103100     PERFORM CC914-CLEAN-LEN-STEP THRU CC914-EXIT
103200             VARYING WS-TOKEN-LEN FROM 32 BY -1
103300             UNTIL WS-TOKEN-LEN = 0
103400             OR WS-CLEAN-CHAR(WS-TOKEN-LEN) NOT = SPACE.
103500     MOVE SPACES TO WS-DIGITS-TOKEN.
103600     MOVE ZERO   TO WS-J.
103700*    CC915 below squeezes the comma group separators out, leaving
103800*    WS-DIGITS-TOKEN holding nothing but digits and the decimal
103900*    point.
104000     IF WS-TOKEN-LEN > ZERO
104100        PERFORM CC915-STRIP-COMMA THRU CC915-EXIT
104200                VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOKEN-LEN
104300     END-IF.
104400     MOVE WS-J TO WS-DIGITS-LEN.
104500*    The decimal point must land exactly two characters from the
104600*    end, with numeric digits on both sides, or the token is not a
104700*    currency amount - a bare whole number (a quantity, an age) is
104800*    rejected here same as a typo.
104900     IF WS-DIGITS-LEN > 3
105000        COMPUTE WS-DOT-POS = WS-DIGITS-LEN - 2
105100        IF WS-DIGITS-CHAR(WS-DOT-POS) = "."
105200           IF WS-DIGITS-TOKEN(1:WS-DOT-POS - 1) IS NUMERIC
105300              IF WS-DIGITS-TOKEN(WS-DOT-POS + 1:2) IS NUMERIC
105400                 MOVE "Y" TO WS-TOKEN-IS-CURRENCY
105500              END-IF
105600           END-IF
105700        END-IF
105800     END-IF.
105900*    Decimal point zeroed out of the digit string so CC916 can fold
106000*    the whole thing as one unbroken run of digits, cents-scaled,
106100*    then the final divide by 100 puts the decimal back.
106200     IF WS-TOKEN-OK
106300        MOVE ZERO TO WS-DIGITS-CHAR(WS-DOT-POS)
106400        MOVE ZERO TO WS-AMOUNT-CENTS
106500        PERFORM CC916-ACCUM-DIGIT THRU CC916-EXIT
106600                VARYING WS-I FROM 1 BY 1
106700                UNTIL WS-I > WS-DIGITS-LEN
106800        COMPUTE WS-AMOUNT-VALUE ROUNDED = WS-AMOUNT-CENTS / 100
106900     END-IF.
107000 CC910-EXIT.
107100     EXIT.
107200*
107300 CC914-CLEAN-LEN-STEP.
107400     CONTINUE.
107500 CC914-EXIT.
107600     EXIT.
107700*
107800 CC915-STRIP-COMMA.
107900*    Comma is simply skipped - every other character, including
108000*    the decimal point, is copied straight across.
108100     IF WS-CLEAN-CHAR(WS-I) NOT = ","
108200        ADD 1 TO WS-J
108300        MOVE WS-CLEAN-CHAR(WS-I) TO WS-DIGITS-CHAR(WS-J)
108400     END-IF.
108500 CC915-EXIT.
108600     EXIT.
108700*
108800*  CC916 folds one digit character at a time into a cents-scaled
108900*  accumulator - the period way of turning a string of digits
109000*  into a numeric value without a NUMVAL call.
109100*
109200 CC916-ACCUM-DIGIT.
109300     MOVE WS-DIGITS-CHAR(WS-I) TO WS-DIGIT-VALUE.
109400     COMPUTE WS-AMOUNT-CENTS =
109500             WS-AMOUNT-CENTS * 10 + WS-DIGIT-VALUE.
109600 CC916-EXIT.
109700     EXIT.
109800*
109900*  CC901/CC902 - SSN and EIN are fixed-shape tokens (NNN-NN-NNNN
110000*  and NN-NNNNNNN) so a straight UNSTRING split on the dash does
110100*  the job, first match in the document wins.
110200*
110300 CC901-EXTRACT-SSN.
110400*    Scan stops the instant a token parses as an SSN - a second
110500*    SSN-shaped token later in the text (a spouse's, on a joint
110600*    form) is not picked up by this pass.
110700     MOVE SPACES TO WS-FOUND-SSN.
110800     MOVE 1 TO WS-SCAN-PTR.
110900     PERFORM CC911-NEXT-SSN-TOKEN THRU CC911-EXIT
111000             UNTIL WS-SCAN-PTR > LENGTH OF DOC-TEXT
111100                OR WS-FOUND-SSN NOT = SPACES.
111200 CC901-EXIT.
111300     EXIT.
111400*
111500 CC911-NEXT-SSN-TOKEN.
111600     MOVE SPACES TO WS-SCAN-TOKEN.
111700     UNSTRING DOC-TEXT DELIMITED BY SPACE
111800         INTO WS-SCAN-TOKEN
111900         WITH POINTER WS-SCAN-PTR
112000     END-UNSTRING.
112100*    The dash split only proves shape, not validity in the IRS
112200*    sense - an all-numeric NNN-NN-NNNN token is accepted even if
112300*    the area number would never actually be issued.
112400     IF WS-SCAN-TOKEN NOT = SPACES
112500        MOVE SPACES TO WS-SSN-PART1 WS-SSN-PART2 WS-SSN-PART3
112600        UNSTRING WS-SCAN-TOKEN DELIMITED BY "-"
112700            INTO WS-SSN-PART1 WS-SSN-PART2 WS-SSN-PART3
112800        END-UNSTRING
112900        IF WS-SSN-PART1(3:1) NOT = SPACE
113000           AND WS-SSN-PART2(2:1) NOT = SPACE
113100           AND WS-SSN-PART3(4:1) NOT = SPACE
113200           AND WS-SSN-PART1 IS NUMERIC
113300           AND WS-SSN-PART2 IS NUMERIC
113400           AND WS-SSN-PART3 IS NUMERIC
113500           STRING WS-SSN-PART1 "-" WS-SSN-PART2 "-" WS-SSN-PART3
113600                  DELIMITED BY SIZE INTO WS-FOUND-SSN
113700        END-IF
113800     END-IF.
113900 CC911-EXIT.
114000     EXIT.
114100*
114200 CC902-EXTRACT-EIN.
114300*    Same first-match rule as CC901, just against the shorter
114400*    two-part NN-NNNNNNN employer-ID shape instead of the SSN's
114500*    three parts.
114600     MOVE SPACES TO WS-FOUND-EIN.
114700     MOVE 1 TO WS-SCAN-PTR.
114800     PERFORM CC912-NEXT-EIN-TOKEN THRU CC912-EXIT
114900             UNTIL WS-SCAN-PTR > LENGTH OF DOC-TEXT
115000                OR WS-FOUND-EIN NOT = SPACES.
115100 CC902-EXIT.
115200     EXIT.
115300*
115400 CC912-NEXT-EIN-TOKEN.
115500*    Same space-delimited token walk as CC905/CC911, restricted to
115600*    the EIN's two-part NN-NNNNNNN layout this time.
115700     MOVE SPACES TO WS-SCAN-TOKEN.
115800     UNSTRING DOC-TEXT DELIMITED BY SPACE
115900         INTO WS-SCAN-TOKEN
116000         WITH POINTER WS-SCAN-PTR
116100     END-UNSTRING.
116200     IF WS-SCAN-TOKEN NOT = SPACES
116300        MOVE SPACES TO WS-EIN-PART1 WS-EIN-PART2
116400        UNSTRING WS-SCAN-TOKEN DELIMITED BY "-"
116500            INTO WS-EIN-PART1 WS-EIN-PART2
116600        END-UNSTRING
116700        IF WS-EIN-PART1(2:1) NOT = SPACE
116800           AND WS-EIN-PART2(7:1) NOT = SPACE
116900           AND WS-EIN-PART1 IS NUMERIC
117000           AND WS-EIN-PART2 IS NUMERIC
117100           STRING WS-EIN-PART1 "-" WS-EIN-PART2
117200                  DELIMITED BY SIZE INTO WS-FOUND-EIN
117300        END-IF
117400     END-IF.
117500 CC912-EXIT.
117600     EXIT.
117700*
117800*  CC903 - first date token, either MM/DD/YYYY or ISO YYYY-MM-DD,
117900*  kept verbatim as found (not reformatted - the receipt record
118000*  just carries the text through).
118100*
118200 CC903-EXTRACT-DATE.
118300     MOVE SPACES TO WS-FOUND-DATE.
118400     MOVE 1 TO WS-SCAN-PTR.
118500     PERFORM CC913-NEXT-DATE-TOKEN THRU CC913-EXIT
118600             UNTIL WS-SCAN-PTR > LENGTH OF DOC-TEXT
118700                OR WS-FOUND-DATE NOT = SPACES.
118800 CC903-EXIT.
118900     EXIT.
119000*
119100 CC913-NEXT-DATE-TOKEN.
119200     MOVE SPACES TO WS-SCAN-TOKEN.
119300     UNSTRING DOC-TEXT DELIMITED BY SPACE
119400         INTO WS-SCAN-TOKEN
119500         WITH POINTER WS-SCAN-PTR
119600     END-UNSTRING.
119700*    ISO form (YYYY-MM-DD) is told apart from slash form (M/D/YYYY
119800*    or MM/DD/YYYY) by the dash sitting right after four numeric
119900*    digits - whichever shape matches, the token is kept as typed.
120000     IF WS-SCAN-TOKEN NOT = SPACES
120100        IF WS-SCAN-TOKEN(1:4) IS NUMERIC
120200           AND WS-SCAN-TOKEN(5:1) = "-"
120300           MOVE WS-SCAN-TOKEN TO WS-FOUND-DATE
120400        ELSE
120500           MOVE SPACES TO WS-DATE-PART1 WS-DATE-PART2
120600                             WS-DATE-PART3
120700           UNSTRING WS-SCAN-TOKEN DELIMITED BY "/"
120800               INTO WS-DATE-PART1 WS-DATE-PART2 WS-DATE-PART3
120900           END-UNSTRING
121000*          4-digit year in the third slot is what separates a real
121100*          date token from a plain fraction or ratio elsewhere in
121200*          the document text.
121300           IF WS-DATE-PART3(4:1) NOT = SPACE
121400              AND WS-DATE-PART1(1:1) IS NUMERIC
121500              AND WS-DATE-PART2(1:1) IS NUMERIC
121600              AND WS-DATE-PART3 IS NUMERIC
121700              MOVE WS-SCAN-TOKEN TO WS-FOUND-DATE
121800           END-IF
121900        END-IF
122000     END-IF.
122100 CC913-EXIT.
122200     EXIT.
122300*
122400*  DD000 - VALIDATE-ANSWERS.  Dependents, young children and
122500*  business miles need no further check - they are carried on the
122600*  case record as unsigned whole numbers already, so truncation
122700*  and the not-negative rule are satisfied by the PIC clause
122800*  itself.  Only the filing status, the phone-business-use percent
122900*  and the ZIP code can actually fail here.
123000*
123100 DD000-VALIDATE-ANSWERS.
123200     MOVE "Y" TO WS-CASE-VALID-SW.
123300     MOVE SPACES TO WS-REJECT-REASON.
123400     PERFORM DD010-NORMALIZE-STATUS THRU DD010-EXIT.
123500     IF NOT WS-STATUS-VALID
123600        MOVE "N" TO WS-CASE-VALID-SW
123700        MOVE "BAD FILING STATUS" TO WS-REJECT-REASON
123800     END-IF.
123900     IF CASE-PHONE-PCT > 100
124000        MOVE "N" TO WS-CASE-VALID-SW
124100        MOVE "PHONE BUSINESS-USE PERCENT OVER 100"
124200                                    TO WS-REJECT-REASON
124300     END-IF.
124400     PERFORM DD020-VALIDATE-ZIP THRU DD020-EXIT.
124500     IF WS-ZIP-EFFECTIVE-LEN < 5
124600        MOVE "N" TO WS-CASE-VALID-SW
124700        MOVE "ZIP CODE SHORT OR MISSING" TO WS-REJECT-REASON
124800     END-IF.
124900     IF WS-CASE-VALID
125000        PERFORM DD030-DERIVE-STATE THRU DD030-EXIT
125100     END-IF.
125200 DD000-EXIT.
125300     EXIT.
125400*
125500*  DD010 lower-cases a copy of the filing status answer by an
125600*  INSPECT CONVERTING against the two alphabet constants, finds
125700*  its trimmed length with a backward scan (the field is left-
125800*  justified and space padded same as every other answer field),
125900*  then turns internal blanks to underscores to match the table
126000*  spelling in WSPYTAXT.
126100*
126200 DD010-NORMALIZE-STATUS.
126300     MOVE CASE-FILING-STATUS TO WS-NORM-STATUS.
126400     INSPECT WS-NORM-STATUS CONVERTING WS-UPPER-ALPHABET
126500             TO WS-LOWER-ALPHABET.
126600     PERFORM DD011-STATUS-LEN-STEP THRU DD011-EXIT
126700             VARYING WS-STATUS-LEN FROM 25 BY -1
126800             UNTIL WS-STATUS-LEN = 0
126900             OR WS-NORM-STATUS(WS-STATUS-LEN:1) NOT = SPACE.
127000     IF WS-STATUS-LEN > ZERO
127100        INSPECT WS-NORM-STATUS(1:WS-STATUS-LEN)
127200                REPLACING ALL SPACE BY "_"
127300     END-IF.
127400 DD010-EXIT.
127500     EXIT.
127600*
127700 DD011-STATUS-LEN-STEP.
127800     CONTINUE.
127900 DD011-EXIT.
128000     EXIT.
128100*
128200*  DD020 - a ZIP+4 (NNNNN-NNNN) trims down to its effective 5-digit
128300*  length the same backward-scan way DD010 trims the status field -
128400*  the one hyphen it may carry is subtracted back out afterward so
128500*  it is never counted as a ZIP digit.
128600*
128700 DD020-VALIDATE-ZIP.
128800     MOVE CASE-ZIP-CODE TO WS-ZIP-TRIMMED.
128900     MOVE ZERO TO WS-ZIP-HYPHENS.
129000     INSPECT WS-ZIP-TRIMMED TALLYING WS-ZIP-HYPHENS FOR ALL "-".
129100     PERFORM DD021-ZIP-LEN-STEP THRU DD021-EXIT
129200             VARYING WS-ZIP-EFFECTIVE-LEN FROM 10 BY -1
129300             UNTIL WS-ZIP-EFFECTIVE-LEN = 0
129400             OR WS-ZIP-TRIMMED(WS-ZIP-EFFECTIVE-LEN:1)
129500                NOT = SPACE.
129600     SUBTRACT WS-ZIP-HYPHENS FROM WS-ZIP-EFFECTIVE-LEN.
129700 DD020-EXIT.
129800     EXIT.
129900*
130000 DD021-ZIP-LEN-STEP.
130100     CONTINUE.
130200 DD021-EXIT.
130300     EXIT.
130400*
130500*  DD030 - ZIP-prefix-to-state lookup, same reduced set of leading
130600*  digits this system has always recognized (9/8 California, 7
130700*  Oregon, 6 Washington).  A blank ZIP, or a prefix outside this
130800*  set, defaults to California since that is where the benefits
130900*  rules in HH000 mostly apply.
131000*
131100 DD030-DERIVE-STATE.
131200     IF CASE-ZIP-CODE = SPACES
131300        MOVE "CA" TO WS-STATE
131400     ELSE
131500        EVALUATE CASE-ZIP-CODE(1:1)
131600            WHEN "9" MOVE "CA" TO WS-STATE
131700            WHEN "8" MOVE "CA" TO WS-STATE
131800            WHEN "7" MOVE "OR" TO WS-STATE
131900            WHEN "6" MOVE "WA" TO WS-STATE
132000            WHEN OTHER MOVE "CA" TO WS-STATE
132100        END-EVALUATE
132200     END-IF.
132300 DD030-EXIT.
132400     EXIT.
132500*
132600*  DD090 - one case got flagged by DD000 and is going no further;
132700*  tell the operator why instead of letting the reject just vanish
132800*  into the WS-TOT-REJECTED count on the final footing.
132900*
133000 DD090-SHOW-REJECT-REASON.
133100     DISPLAY PX005 WS-CUR-TAXPAYER-ID " - " WS-REJECT-REASON.
133200 DD090-EXIT.
133300     EXIT.
133400*
133500*  EE000 - FEDERAL-TAX.  Standard deduction by filing status
133600*  (falls back to the single figure if the status somehow is
133700*  not one of the five on file, belt-and-braces - DD000 should
133800*  already have rejected anything that bad), then the 7-tier
133900*  progressive bracket scan, single table for every status
134000*  except married-filing-jointly, per the instructions.
134100*
134200 EE000-FEDERAL-TAX.
134300*    Taxable income never goes negative - wages at or under the
134400*    standard deduction simply owe no federal tax and the bracket
134500*    scan below is skipped in substance (a zero taxable income
134600*    just falls entirely under bracket 1's cutoff).
134700     PERFORM EE010-LOOKUP-STD-DEDUCTION THRU EE010-EXIT.
134800     IF WS-TOT-WAGES > WS-STD-DEDUCTION
134900        COMPUTE WS-TAXABLE-INCOME ROUNDED =
135000                WS-TOT-WAGES - WS-STD-DEDUCTION
135100     ELSE
135200        MOVE ZERO TO WS-TAXABLE-INCOME
135300     END-IF.
135400*    Only married-filing-jointly gets its own widened bracket table
135500*    (TX-BRACKET-MFJ) - every other status on file shares the
135600*    single-filer table, per the instructions this program was
135700*    built against.
135800     IF WS-NORM-STATUS(1:22) = "married_filing_jointly"
135900        MOVE TX-BRACKET-MFJ TO TX-ACTIVE-BRACKET
136000     ELSE
136100        MOVE TX-BRACKET-SINGLE TO TX-ACTIVE-BRACKET
136200     END-IF.
136300     PERFORM EE020-COMPUTE-BRACKET-TAX THRU EE020-EXIT.
136400*    Refund or balance-due is a simple net of tax owed against what
136500*    was already withheld on the W-2/1099 slips seen for this
136600*    taxpayer - never both at once, one side is always zeroed.
136700     IF WS-TOT-FED-WITHHELD >= WS-FED-TAX-OWED
136800        COMPUTE TR-FED-REFUND ROUNDED =
136900                WS-TOT-FED-WITHHELD - WS-FED-TAX-OWED
137000        MOVE ZERO TO TR-FED-DUE
137100     ELSE
137200        COMPUTE TR-FED-DUE ROUNDED =
137300                WS-FED-TAX-OWED - WS-TOT-FED-WITHHELD
137400        MOVE ZERO TO TR-FED-REFUND
137500     END-IF.
137600*    Rolled into the run-level refund/due totals that print on
137700*    TR-FINAL-FOOT.
137800     ADD TR-FED-REFUND TO WS-TOT-FED-REFUNDS.
137900     ADD TR-FED-DUE    TO WS-TOT-FED-DUE.
138000 EE000-EXIT.
138100     EXIT.
138200*
138300 EE010-LOOKUP-STD-DEDUCTION.
138400*    Single's figure is the fallback default - loaded first so that
138500*    an unrecognized filing status (should never happen past DD000)
138600*    still gets some deduction rather than zero.
138700     MOVE ZERO TO WS-STD-DEDUCTION.
138800     MOVE TX-STD-DED-AMT(1) TO WS-STD-DEDUCTION.
138900     PERFORM EE011-CHECK-ONE-STATUS THRU EE011-EXIT
139000             VARYING TX-SX FROM 1 BY 1 UNTIL TX-SX > 5.
139100 EE010-EXIT.
139200     EXIT.
139300*
139400 EE011-CHECK-ONE-STATUS.
139500*    Straight table walk, no early exit - the last matching row
139600*    wins, which is fine since WSPYTAXT carries exactly one row per
139700*    status.
139800     IF WS-NORM-STATUS = TX-STD-DED-STATUS(TX-SX)
139900        MOVE TX-STD-DED-AMT(TX-SX) TO WS-STD-DEDUCTION
140000     END-IF.
140100 EE011-EXIT.
140200     EXIT.
140300*
140400 EE020-COMPUTE-BRACKET-TAX.
140500*    Seven-tier progressive scan - each bracket taxes only the
140600*    slice of income between the prior bracket's cutoff and its
140700*    own, never the whole taxable income at the marginal rate.
140800     MOVE ZERO TO WS-FED-TAX-OWED WS-PREV-CUTOFF.
140900     PERFORM EE021-ONE-BRACKET THRU EE021-EXIT
141000             VARYING TX-BX FROM 1 BY 1 UNTIL TX-BX > 7.
141100 EE020-EXIT.
141200     EXIT.
141300*
141400 EE021-ONE-BRACKET.
141500*    Nothing taxed once income falls at or below the previous
141600*    bracket's own cutoff - WS-PREV-CUTOFF is carried bracket to
141700*    bracket so each pass only ever sees its own slice.
141800     IF WS-TAXABLE-INCOME > WS-PREV-CUTOFF
141900        IF WS-TAXABLE-INCOME < TX-ACTIVE-CUTOFF(TX-BX)
142000           COMPUTE WS-BRACKET-AMT =
142100                   WS-TAXABLE-INCOME - WS-PREV-CUTOFF
142200        ELSE
142300           COMPUTE WS-BRACKET-AMT =
142400                   TX-ACTIVE-CUTOFF(TX-BX) - WS-PREV-CUTOFF
142500        END-IF
142600        COMPUTE WS-FED-TAX-OWED ROUNDED =
142700                WS-FED-TAX-OWED +
142800                WS-BRACKET-AMT * TX-ACTIVE-PERCENT(TX-BX)
142900     END-IF.
143000     MOVE TX-ACTIVE-CUTOFF(TX-BX) TO WS-PREV-CUTOFF.
143100 EE021-EXIT.
143200     EXIT.
143300*
143400*  FF000 - STATE-TAX.  California only, flat rate, no withholding
143500*  or refund tracked on this record per the interview tool.
143600*
143700 FF000-STATE-TAX.
143800     IF WS-STATE = "CA"
143900        COMPUTE WS-STATE-TAX-OWED ROUNDED =
144000                WS-TOT-WAGES * TX-CA-RATE
144100     ELSE
144200        MOVE ZERO TO WS-STATE-TAX-OWED
144300     END-IF.
144400 FF000-EXIT.
144500     EXIT.
144600*
144700*  GG000 - SELF-EMPLOYMENT-TAX.  Only figured when a 1099 was seen
144800*  for this taxpayer - net earnings factored down to 92.35% before
144900*  the social security cap is applied, Medicare has no cap but
145000*  earns the additional 0.9% above the high-earner threshold.
145100*
145200 GG000-SELF-EMPLOYMENT-TAX.
145300     IF WS-HAS-1099 AND WS-TOT-1099-COMP > ZERO
145400        COMPUTE WS-SE-NET-EARNINGS ROUNDED =
145500                WS-TOT-1099-COMP * TX-SE-NET-EARNINGS-FACTOR
145600*       Social security side of self-employment tax stops at the
145700*       annual wage base - net earnings above TX-SE-SS-BASE simply
145800*       never get taxed for this piece.
145900        IF WS-SE-NET-EARNINGS < TX-SE-SS-BASE
146000           MOVE WS-SE-NET-EARNINGS TO WS-SE-SS-BASE
146100        ELSE
146200           MOVE TX-SE-SS-BASE      TO WS-SE-SS-BASE
146300        END-IF
146400        COMPUTE WS-SE-SS-TAX ROUNDED =
146500                WS-SE-SS-BASE * TX-SE-SS-RATE
146600        COMPUTE WS-SE-MEDICARE-TAX ROUNDED =
146700                WS-TOT-1099-COMP * TX-SE-MEDICARE-RATE
146800*       Medicare side has no cap at all, but earns an extra 0.9% on
146900*       whatever sits above the high-earner threshold - that slice
147000*       is figured separately here rather than folded into the flat
147100*       rate above.
147200        IF WS-TOT-1099-COMP > TX-SE-ADDL-MEDICARE-THRESHOLD
147300           COMPUTE WS-SE-ADDL-MEDICARE-TAX ROUNDED =
147400                   (WS-TOT-1099-COMP
147500                   - TX-SE-ADDL-MEDICARE-THRESHOLD)
147600                   * TX-SE-ADDL-MEDICARE-RATE
147700        ELSE
147800           MOVE ZERO TO WS-SE-ADDL-MEDICARE-TAX
147900        END-IF
148000        COMPUTE WS-SE-TOTAL-TAX ROUNDED =
148100                WS-SE-SS-TAX + WS-SE-MEDICARE-TAX
148200                + WS-SE-ADDL-MEDICARE-TAX
148300     ELSE
148400        MOVE ZERO TO WS-SE-TOTAL-TAX
148500     END-IF.
148600 GG000-EXIT.
148700     EXIT.
148800*
148900*  HH000 - SCREEN-BENEFITS.  Fixed order, always all 8, every hit
149000*  is written to PY-BENEFIT-FILE as it is found.
149100*
149200 HH000-SCREEN-BENEFITS.
149300     COMPUTE WS-HOUSEHOLD-SIZE = WS-CUR-DEPENDENTS + 1.
149400     PERFORM HH010-CHECK-EITC     THRU HH010-EXIT.
149500     PERFORM HH020-CHECK-CTC      THRU HH020-EXIT.
149600     PERFORM HH030-CHECK-CALEITC  THRU HH030-EXIT.
149700     PERFORM HH040-CHECK-YCTC     THRU HH040-EXIT.
149800     PERFORM HH050-CHECK-SNAP     THRU HH050-EXIT.
149900     PERFORM HH060-CHECK-WIC      THRU HH060-EXIT.
150000     PERFORM HH070-CHECK-MEDICAL  THRU HH070-EXIT.
150100     PERFORM HH080-CHECK-LIHEAP   THRU HH080-EXIT.
150200 HH000-EXIT.
150300     EXIT.
150400*
150500 HH010-CHECK-EITC.
150600*    Two income ceilings on file - one for a childless filer, a
150700*    higher one once any dependent is on the case - EITC-ELIGIBLE-SW
150800*    set here is read again by HH030's CalEITC piggyback check.
150900     IF WS-CUR-DEPENDENTS = ZERO
151000        MOVE TX-EITC-LIMIT-0-DEP   TO WS-EITC-LIMIT
151100     ELSE
151200        MOVE TX-EITC-LIMIT-HAS-DEP TO WS-EITC-LIMIT
151300     END-IF.
151400     IF WS-TOT-WAGES NOT > WS-EITC-LIMIT
151500        MOVE "Y" TO WS-EITC-ELIGIBLE-SW
151600        PERFORM HH011-ESTIMATE-EITC THRU HH011-EXIT
151700        MOVE "EARNED INCOME TAX CREDIT (EITC)" TO WS-BEN-PROGRAM
151800        MOVE "INCOME AND DEPENDENTS WITHIN FEDERAL EITC LIMITS"
151900                                     TO WS-BEN-REASON
152000        MOVE WS-EITC-ESTIMATE        TO WS-BEN-ESTIMATE
152100        MOVE "Y"                     TO WS-BEN-HAS-ESTIMATE
152200        PERFORM HH900-WRITE-BENEFIT-RECORD THRU HH900-EXIT
152300     ELSE
152400        MOVE "N" TO WS-EITC-ELIGIBLE-SW
152500     END-IF.
152600 HH010-EXIT.
152700     EXIT.
152800*
152900 HH011-ESTIMATE-EITC.
153000*    Base credit grows with each dependent, then phases back out
153100*    once wages climb past the phase-out start - same per-dependent
153200*    shape on both the credit side and the phase-out side.
153300     COMPUTE WS-EITC-BASE =
153400             WS-CUR-DEPENDENTS * TX-EITC-BASE-PER-DEP.
153500     COMPUTE WS-EITC-PHASEOUT-START = TX-EITC-PHASEOUT-BASE +
153600             WS-CUR-DEPENDENTS * TX-EITC-PHASEOUT-PER-DEP.
153700     IF WS-TOT-WAGES > WS-EITC-PHASEOUT-START
153800        COMPUTE WS-EITC-REDUCTION ROUNDED =
153900                (WS-TOT-WAGES - WS-EITC-PHASEOUT-START)
154000                * TX-EITC-PHASEOUT-RATE
154100*       Credit never goes negative - once the reduction eats past
154200*       the base amount the estimate just floors at zero.
154300        IF WS-EITC-REDUCTION < WS-EITC-BASE
154400           COMPUTE WS-EITC-ESTIMATE ROUNDED =
154500                   WS-EITC-BASE - WS-EITC-REDUCTION
154600        ELSE
154700           MOVE ZERO TO WS-EITC-ESTIMATE
154800        END-IF
154900     ELSE
155000        MOVE WS-EITC-BASE TO WS-EITC-ESTIMATE
155100     END-IF.
155200 HH011-EXIT.
155300     EXIT.
155400*
155500*  HH020 - Child Tax Credit.  Eligibility-only - the old Basic
155600*  prototype this was ported from never finished the phase-out
155700*  maths for the estimate, so the estimate is carried as zero /
155800*  no-estimate rather than guess at a number, same as it always
155900*  has been.
156000*
156100 HH020-CHECK-CTC.
156200     IF WS-CUR-DEPENDENTS > ZERO
156300        MOVE "CHILD TAX CREDIT (CTC)"    TO WS-BEN-PROGRAM
156400        MOVE "UP TO $2,000 PER QUALIFYING CHILD UNDER 17"
156500                                          TO WS-BEN-REASON
156600        MOVE ZERO                        TO WS-BEN-ESTIMATE
156700        MOVE "N"                         TO WS-BEN-HAS-ESTIMATE
156800        PERFORM HH900-WRITE-BENEFIT-RECORD THRU HH900-EXIT
156900     END-IF.
157000 HH020-EXIT.
157100     EXIT.
157200*
157300 HH030-CHECK-CALEITC.
157400*    Rides entirely on HH010's federal EITC finding - no separate
157500*    income test, CalEITC in this system is simply the federal
157600*    credit scaled by the state's own rate.
157700     IF WS-STATE = "CA" AND WS-EITC-ELIGIBLE
157800        COMPUTE WS-CALEITC-ESTIMATE ROUNDED =
157900                WS-EITC-ESTIMATE * TX-CALEITC-RATE
158000        MOVE "CALIFORNIA EARNED INCOME TAX CREDIT (CALEITC)"
158100                                          TO WS-BEN-PROGRAM
158200        MOVE "CA RESIDENT AND QUALIFIES FOR FEDERAL EITC"
158300                                          TO WS-BEN-REASON
158400        MOVE WS-CALEITC-ESTIMATE          TO WS-BEN-ESTIMATE
158500        MOVE "Y"                          TO WS-BEN-HAS-ESTIMATE
158600        PERFORM HH900-WRITE-BENEFIT-RECORD THRU HH900-EXIT
158700     END-IF.
158800 HH030-EXIT.
158900     EXIT.
159000*
159100 HH040-CHECK-YCTC.
159200*    Flat per-child amount, no income test - California's young
159300*    child credit only cares whether a child under six is on the
159400*    case.
159500     IF WS-STATE = "CA" AND WS-CUR-YOUNG-CHILDREN > ZERO
159600        COMPUTE WS-YCTC-ESTIMATE ROUNDED =
159700                WS-CUR-YOUNG-CHILDREN * TX-YCTC-PER-CHILD
159800        MOVE "YOUNG CHILD TAX CREDIT (YCTC)" TO WS-BEN-PROGRAM
159900        MOVE "CA RESIDENT WITH A CHILD UNDER AGE 6"
160000                                          TO WS-BEN-REASON
160100        MOVE WS-YCTC-ESTIMATE             TO WS-BEN-ESTIMATE
160200        MOVE "Y"                          TO WS-BEN-HAS-ESTIMATE
160300        PERFORM HH900-WRITE-BENEFIT-RECORD THRU HH900-EXIT
160400     END-IF.
160500 HH040-EXIT.
160600     EXIT.
160700*
160800 HH050-CHECK-SNAP.
160900*    Table on file only carries limits out to household size 8 -
161000*    each additional household member above that beyond adds the
161100*    flat per-person increment instead of a new table row.
161200     IF WS-HOUSEHOLD-SIZE > 8
161300        COMPUTE WS-SNAP-LIMIT-VAL = TX-SNAP-HSIZE-LIMIT(8) +
161400                (WS-HOUSEHOLD-SIZE - 8) * TX-SNAP-EXTRA-PER-PERSON
161500     ELSE
161600        MOVE TX-SNAP-HSIZE-LIMIT(WS-HOUSEHOLD-SIZE)
161700                                    TO WS-SNAP-LIMIT-VAL
161800     END-IF.
161900*    Wages are annual on the case record - SNAP eligibility is
162000*    tested against monthly income, so the figure is divided down
162100*    before the compare.
162200     COMPUTE WS-MONTHLY-INCOME ROUNDED = WS-TOT-WAGES / 12.
162300     IF WS-MONTHLY-INCOME NOT > WS-SNAP-LIMIT-VAL
162400        MOVE "SNAP (FOOD ASSISTANCE)"      TO WS-BEN-PROGRAM
162500        MOVE "MONTHLY INCOME WITHIN HOUSEHOLD-SIZE SNAP LIMIT"
162600                                            TO WS-BEN-REASON
162700        MOVE ZERO                          TO WS-BEN-ESTIMATE
162800        MOVE "N"                           TO WS-BEN-HAS-ESTIMATE
162900        PERFORM HH900-WRITE-BENEFIT-RECORD THRU HH900-EXIT
163000     END-IF.
163100 HH050-EXIT.
163200     EXIT.
163300*
163400 HH060-CHECK-WIC.
163500*    No income or state test at all in this release - any
163600*    dependent on the case is enough to flag WIC as worth a look,
163700*    the actual WIC income test is left to the agency's own intake.
163800     IF WS-CUR-DEPENDENTS > ZERO
163900        MOVE "WIC (WOMEN, INFANTS & CHILDREN)" TO WS-BEN-PROGRAM
164000        MOVE "HOUSEHOLD INCLUDES DEPENDENT CHILDREN"
164100                                            TO WS-BEN-REASON
164200        MOVE ZERO                          TO WS-BEN-ESTIMATE
164300        MOVE "N"                           TO WS-BEN-HAS-ESTIMATE
164400        PERFORM HH900-WRITE-BENEFIT-RECORD THRU HH900-EXIT
164500     END-IF.
164600 HH060-EXIT.
164700     EXIT.
164800*
164900 HH070-CHECK-MEDICAL.
165000*    Medi-Cal only figured for California residents - the per-
165100*    capita poverty-level figure is scaled by household size, then
165200*    by the program's own multiple-of-poverty-level factor.
165300     IF WS-STATE = "CA"
165400        COMPUTE WS-MEDICAL-LIMIT ROUNDED = WS-HOUSEHOLD-SIZE *
165500                TX-MEDICAL-PER-CAPITA * TX-MEDICAL-FACTOR
165600        IF WS-TOT-WAGES NOT > WS-MEDICAL-LIMIT
165700           MOVE "MEDI-CAL"                 TO WS-BEN-PROGRAM
165800           MOVE "HOUSEHOLD INCOME WITHIN FED POVERTY LEVEL"
165900                                            TO WS-BEN-REASON
166000           MOVE ZERO                       TO WS-BEN-ESTIMATE
166100           MOVE "N"                        TO WS-BEN-HAS-ESTIMATE
166200           PERFORM HH900-WRITE-BENEFIT-RECORD THRU HH900-EXIT
166300        END-IF
166400     END-IF.
166500 HH070-EXIT.
166600     EXIT.
166700*
166800 HH080-CHECK-LIHEAP.
166900*    Unlike HH070, LIHEAP is tested for every taxpayer regardless
167000*    of state - the per-capita limit on file is a national figure,
167100*    not a California-only one.
167200     COMPUTE WS-LIHEAP-LIMIT ROUNDED =
167300             WS-HOUSEHOLD-SIZE * TX-LIHEAP-PER-CAPITA.
167400     IF WS-TOT-WAGES NOT > WS-LIHEAP-LIMIT
167500        MOVE "LIHEAP (ENERGY ASSISTANCE)"   TO WS-BEN-PROGRAM
167600        MOVE "HOUSEHOLD INCOME WITHIN LIHEAP LIMIT"
167700                                            TO WS-BEN-REASON
167800        MOVE ZERO                          TO WS-BEN-ESTIMATE
167900        MOVE "N"                           TO WS-BEN-HAS-ESTIMATE
168000        PERFORM HH900-WRITE-BENEFIT-RECORD THRU HH900-EXIT
168100     END-IF.
168200 HH080-EXIT.
168300     EXIT.
168400*
168500*  HH900 only builds the output record and files it away in the
168600*  hold table - it does NOT print.  The GENERATE of each benefit
168700*  detail line waits for JJ020, called after JJ010 has already
168800*  put the summary block and the benefits header on the page.
168900*
169000 HH900-WRITE-BENEFIT-RECORD.
169100     MOVE WS-CUR-TAXPAYER-ID TO BEN-TAXPAYER-ID.
169200     MOVE WS-BEN-PROGRAM     TO BEN-PROGRAM-NAME.
169300     MOVE WS-BEN-REASON      TO BEN-REASON.
169400     MOVE WS-BEN-ESTIMATE    TO BEN-ESTIMATED-AMOUNT.
169500     MOVE WS-BEN-HAS-ESTIMATE TO BEN-HAS-ESTIMATE.
169600     WRITE PY-BENEFIT-RECORD.
169700     ADD 1 TO WS-BENEFIT-COUNT-CASE WS-TOT-BENEFITS-FLAGGED.
169800     MOVE WS-BEN-PROGRAM
169900          TO WS-BEN-HOLD-PROGRAM(WS-BENEFIT-COUNT-CASE).
170000     MOVE WS-BEN-REASON
170100          TO WS-BEN-HOLD-REASON(WS-BENEFIT-COUNT-CASE).
170200     MOVE WS-BEN-ESTIMATE
170300          TO WS-BEN-HOLD-ESTIMATE(WS-BENEFIT-COUNT-CASE).
170400     MOVE WS-BEN-HAS-ESTIMATE
170500          TO WS-BEN-HOLD-HAS-ESTIMATE(WS-BENEFIT-COUNT-CASE).
170600 HH900-EXIT.
170700     EXIT.
170800*
170900*  JJ020 - fires the benefit detail GENERATEs that HH900 held
171000*  back, one table entry at a time, after the summary block and
171100*  the benefits header are already on the page.
171200*
171300 JJ020-PRINT-BENEFIT-ROWS.
171400     PERFORM JJ021-PRINT-ONE-BENEFIT-ROW THRU JJ021-EXIT
171500             VARYING WS-BEN-HOLD-IX FROM 1 BY 1
171600             UNTIL WS-BEN-HOLD-IX > WS-BENEFIT-COUNT-CASE.
171700 JJ020-EXIT.
171800     EXIT.
171900*
172000 JJ021-PRINT-ONE-BENEFIT-ROW.
172100     MOVE WS-CUR-TAXPAYER-ID TO BEN-TAXPAYER-ID.
172200     MOVE WS-BEN-HOLD-PROGRAM(WS-BEN-HOLD-IX)
172300          TO BEN-PROGRAM-NAME.
172400     MOVE WS-BEN-HOLD-REASON(WS-BEN-HOLD-IX)
172500          TO BEN-REASON.
172600     MOVE WS-BEN-HOLD-ESTIMATE(WS-BEN-HOLD-IX)
172700          TO BEN-ESTIMATED-AMOUNT.
172800     MOVE WS-BEN-HOLD-HAS-ESTIMATE(WS-BEN-HOLD-IX)
172900          TO BEN-HAS-ESTIMATE.
173000     GENERATE TR-BENEFIT-DETAIL.
173100 JJ021-EXIT.
173200     EXIT.
173300*
173400*  JJ000 - one PY-TAX-RESULT-RECORD per accepted case, the file
173500*  downstream systems pick the figures up from; this is the system
173600*  of record for the numbers, the print file is only a human-
173700*  readable copy of the same figures.
173800*
173900 JJ000-WRITE-TAX-RESULT.
174000     MOVE WS-CUR-TAXPAYER-ID TO RES-TAXPAYER-ID.
174100     MOVE WS-TAXABLE-INCOME  TO RES-TAXABLE-INCOME.
174200     MOVE WS-FED-TAX-OWED    TO RES-FED-TAX-OWED.
174300     MOVE WS-TOT-FED-WITHHELD TO RES-FED-WITHHELD.
174400     MOVE TR-FED-REFUND      TO RES-FED-REFUND.
174500     MOVE TR-FED-DUE         TO RES-FED-AMOUNT-DUE.
174600     MOVE WS-STATE-TAX-OWED  TO RES-STATE-TAX-OWED.
174700     MOVE WS-SE-TOTAL-TAX    TO RES-SE-TOTAL-TAX.
174800     MOVE WS-BENEFIT-COUNT-CASE TO RES-BENEFIT-COUNT.
174900     WRITE PY-TAX-RESULT-RECORD.
175000 JJ000-EXIT.
175100     EXIT.
175200*
175300 JJ010-PRINT-TAXPAYER.
175400     GENERATE TR-TAXPAYER-DETAIL.
175500     IF WS-BENEFIT-COUNT-CASE > ZERO
175600        GENERATE TR-BENEFIT-HEAD
175700     END-IF.
175800 JJ010-EXIT.
175900     EXIT.
176000*
176100*  WW000 - load the federal bracket and standard deduction tables.
176200*  Figures below are the 2023 tax year tables - see the remark on
176300*  WSPYTAXT, these need refreshing every year Congress leaves them
176400*  alone long enough to publish a new RP.
176500*
176600 WW000-INIT-TAX-TABLES.
176700*    Single/head-of-household/married-separate all share this
176800*    7-bracket table - only married-filing-jointly gets its own
176900*    widened cutoffs below.
177000     MOVE    11000.00 TO TX-SINGLE-CUTOFF(1).
177100     MOVE     0.100   TO TX-SINGLE-PERCENT(1).
177200     MOVE    44725.00 TO TX-SINGLE-CUTOFF(2).
177300     MOVE     0.120   TO TX-SINGLE-PERCENT(2).
177400     MOVE    95375.00 TO TX-SINGLE-CUTOFF(3).
177500     MOVE     0.220   TO TX-SINGLE-PERCENT(3).
177600     MOVE   182100.00 TO TX-SINGLE-CUTOFF(4).
177700     MOVE     0.240   TO TX-SINGLE-PERCENT(4).
177800     MOVE   231250.00 TO TX-SINGLE-CUTOFF(5).
177900     MOVE     0.320   TO TX-SINGLE-PERCENT(5).
178000     MOVE   578125.00 TO TX-SINGLE-CUTOFF(6).
178100     MOVE     0.350   TO TX-SINGLE-PERCENT(6).
178200     MOVE  9999999.99 TO TX-SINGLE-CUTOFF(7).
178300     MOVE     0.370   TO TX-SINGLE-PERCENT(7).
178400*    MFJ cutoffs run roughly double the single-filer figures at
178500*    each bracket, same rate schedule.
178600     MOVE    22000.00 TO TX-MFJ-CUTOFF(1).
178700     MOVE     0.100   TO TX-MFJ-PERCENT(1).
178800     MOVE    89450.00 TO TX-MFJ-CUTOFF(2).
178900     MOVE     0.120   TO TX-MFJ-PERCENT(2).
179000     MOVE   190750.00 TO TX-MFJ-CUTOFF(3).
179100     MOVE     0.220   TO TX-MFJ-PERCENT(3).
179200     MOVE   364200.00 TO TX-MFJ-CUTOFF(4).
179300     MOVE     0.240   TO TX-MFJ-PERCENT(4).
179400     MOVE   462500.00 TO TX-MFJ-CUTOFF(5).
179500     MOVE     0.320   TO TX-MFJ-PERCENT(5).
179600     MOVE   693750.00 TO TX-MFJ-CUTOFF(6).
179700     MOVE     0.350   TO TX-MFJ-PERCENT(6).
179800     MOVE  9999999.99 TO TX-MFJ-CUTOFF(7).
179900     MOVE     0.370   TO TX-MFJ-PERCENT(7).
180000*    Standard deduction by filing status - EE010 walks this table
180100*    on the normalized (lower-cased, underscore-joined) status text
180200*    DD010 builds, not the raw answer field.
180300     MOVE "single"                    TO TX-STD-DED-STATUS(1).
180400     MOVE 13850.00                    TO TX-STD-DED-AMT(1).
180500     MOVE "married_filing_jointly"    TO TX-STD-DED-STATUS(2).
180600     MOVE 27700.00                    TO TX-STD-DED-AMT(2).
180700     MOVE "married_filing_separately" TO TX-STD-DED-STATUS(3).
180800     MOVE 13850.00                    TO TX-STD-DED-AMT(3).
180900     MOVE "head_of_household"         TO TX-STD-DED-STATUS(4).
181000     MOVE 20800.00                    TO TX-STD-DED-AMT(4).
181100     MOVE "qualifying_widow"          TO TX-STD-DED-STATUS(5).
181200     MOVE 27700.00                    TO TX-STD-DED-AMT(5).
181300*    FF000's flat California rate - no bracket table needed since
181400*    state tax in this system is a single percentage of wages.
181500     MOVE 0.133     TO TX-CA-RATE.
181600*    Self-employment tax figures GG000 works off - net-earnings
181700*    factor, the Social Security wage base and rate, the uncapped
181800*    Medicare rate, and the additional-Medicare surtax rate/
181900*    threshold for high earners.
182000     MOVE 0.9235    TO TX-SE-NET-EARNINGS-FACTOR.
182100     MOVE 160200.00 TO TX-SE-SS-BASE.
182200     MOVE 0.124     TO TX-SE-SS-RATE.
182300     MOVE 0.029     TO TX-SE-MEDICARE-RATE.
182400     MOVE 0.009     TO TX-SE-ADDL-MEDICARE-RATE.
182500     MOVE 200000.00 TO TX-SE-ADDL-MEDICARE-THRESHOLD.
182600*    EITC figures for HH010/HH011 - income ceilings by dependent
182700*    count, the per-dependent base credit, and the phase-out start
182800*    point/rate once wages climb past it.
182900     MOVE 17050.00  TO TX-EITC-LIMIT-0-DEP.
183000     MOVE 24000.00  TO TX-EITC-LIMIT-HAS-DEP.
183100     MOVE 400.00    TO TX-EITC-BASE-PER-DEP.
183200     MOVE 9000.00   TO TX-EITC-PHASEOUT-BASE.
183300     MOVE 1000.00   TO TX-EITC-PHASEOUT-PER-DEP.
183400     MOVE 0.0765    TO TX-EITC-PHASEOUT-RATE.
183500*    Child Tax Credit per-child figure (HH020, eligibility only),
183600*    the CalEITC rate HH030 scales the federal EITC estimate by,
183700*    and the Young Child Tax Credit per-child figure for HH040.
183800     MOVE 2000.00   TO TX-CTC-PER-CHILD.
183900     MOVE 0.035     TO TX-CALEITC-RATE.
184000     MOVE 129.00    TO TX-YCTC-PER-CHILD.
184100*    SNAP monthly income limit by household size, 1 through 8 -
184200*    HH050 adds the flat per-person increment below for any
184300*    household larger than the table goes.
184400     MOVE 1526.00   TO TX-SNAP-HSIZE-LIMIT(1).
184500     MOVE 2064.00   TO TX-SNAP-HSIZE-LIMIT(2).
184600     MOVE 2602.00   TO TX-SNAP-HSIZE-LIMIT(3).
184700     MOVE 3140.00   TO TX-SNAP-HSIZE-LIMIT(4).
184800     MOVE 3678.00   TO TX-SNAP-HSIZE-LIMIT(5).
184900     MOVE 4216.00   TO TX-SNAP-HSIZE-LIMIT(6).
185000     MOVE 4754.00   TO TX-SNAP-HSIZE-LIMIT(7).
185100     MOVE 5292.00   TO TX-SNAP-HSIZE-LIMIT(8).
185200     MOVE 448.00    TO TX-SNAP-EXTRA-PER-PERSON.
185300*    Medi-Cal (HH070) per-capita poverty-level figure and the
185400*    multiple-of-poverty-level factor the program actually tests
185500*    against, and LIHEAP's (HH080) own per-capita limit.
185600     MOVE 15000.00  TO TX-MEDICAL-PER-CAPITA.
185700     MOVE 1.38      TO TX-MEDICAL-FACTOR.
185800     MOVE 12000.00  TO TX-LIHEAP-PER-CAPITA.
185900 WW000-EXIT.
186000     EXIT.
186100*
186200*  WW010 - load the classifier keyword tables, one row per
186300*  document type, fixed scan order below matches the order the
186400*  forms were added to the interview tool (W-2 first, receipts
186500*  last).  Counts must match the number of keywords moved in for
186600*  each type or the scan in BB010 will run short or read FILLER.
186700*
186800 WW010-INIT-KEYWORDS.
186900     MOVE "W2"         TO TX-DOC-TYPE-NAME(1).
187000     MOVE 12           TO TX-DOC-TYPE-KW-COUNT(1).
187100     MOVE "w-2"                          TO TX-KEYWORD-TEXT(1 1).
187200     MOVE "w2"                           TO TX-KEYWORD-TEXT(1 2).
187300     MOVE "wage and tax statement"       TO TX-KEYWORD-TEXT(1 3).
187400     MOVE "employer identification"      TO TX-KEYWORD-TEXT(1 4).
187500     MOVE "wages, tips"                  TO TX-KEYWORD-TEXT(1 5).
187600     MOVE "federal income tax withheld"  TO TX-KEYWORD-TEXT(1 6).
187700     MOVE "social security wages"        TO TX-KEYWORD-TEXT(1 7).
187800     MOVE "medicare wages"               TO TX-KEYWORD-TEXT(1 8).
187900     MOVE "box 1"                        TO TX-KEYWORD-TEXT(1 9).
188000     MOVE "box 2"                        TO TX-KEYWORD-TEXT(1 10).
188100     MOVE "box 3"                        TO TX-KEYWORD-TEXT(1 11).
188200     MOVE "box 4"                        TO TX-KEYWORD-TEXT(1 12).
188300*    1099-MISC keywords - box numbers 1-4 are deliberately the same
188400*    literal text as the 1099-NEC/1099-K rows below since the box
188500*    wording alone does not tell the forms apart, only the form
188600*    name and category phrases do that.
188700     MOVE "1099MISC"   TO TX-DOC-TYPE-NAME(2).
188800     MOVE 9            TO TX-DOC-TYPE-KW-COUNT(2).
188900     MOVE "1099-misc"                    TO TX-KEYWORD-TEXT(2 1).
189000     MOVE "miscellaneous income"         TO TX-KEYWORD-TEXT(2 2).
189100     MOVE "rents"                        TO TX-KEYWORD-TEXT(2 3).
189200     MOVE "royalties"                    TO TX-KEYWORD-TEXT(2 4).
189300     MOVE "other income"                 TO TX-KEYWORD-TEXT(2 5).
189400     MOVE "box 1"                        TO TX-KEYWORD-TEXT(2 6).
189500     MOVE "box 2"                        TO TX-KEYWORD-TEXT(2 7).
189600     MOVE "box 3"                        TO TX-KEYWORD-TEXT(2 8).
189700     MOVE "box 4"                        TO TX-KEYWORD-TEXT(2 9).
189800*    1099-K - third-party payment network reporting, keyed off
189900*    "payment card"/"merchant" language that never shows up on a
190000*    W-2 or the other 1099 flavors.
190100     MOVE "1099K"      TO TX-DOC-TYPE-NAME(3).
190200     MOVE 6            TO TX-DOC-TYPE-KW-COUNT(3).
190300     MOVE "1099-k"                       TO TX-KEYWORD-TEXT(3 1).
190400     MOVE "payment card"                 TO TX-KEYWORD-TEXT(3 2).
190500     MOVE "third party network"          TO TX-KEYWORD-TEXT(3 3).
190600     MOVE "gross amount of payment"      TO TX-KEYWORD-TEXT(3 4).
190700     MOVE "merchant"                     TO TX-KEYWORD-TEXT(3 5).
190800     MOVE "number of payment transactions"
190900                                   TO TX-KEYWORD-TEXT(3 6).
191000*    1099-NEC - nonemployee compensation, the gig-work/contractor
191100*    slip; extracted the same way as 1099-MISC in CC020.
191200     MOVE "1099NEC"    TO TX-DOC-TYPE-NAME(4).
191300     MOVE 6            TO TX-DOC-TYPE-KW-COUNT(4).
191400     MOVE "1099-nec"                     TO TX-KEYWORD-TEXT(4 1).
191500     MOVE "nonemployee compensation"     TO TX-KEYWORD-TEXT(4 2).
191600     MOVE "nonemployee"                  TO TX-KEYWORD-TEXT(4 3).
191700     MOVE "independent contractor"       TO TX-KEYWORD-TEXT(4 4).
191800     MOVE "freelance"                    TO TX-KEYWORD-TEXT(4 5).
191900     MOVE "box 1"                        TO TX-KEYWORD-TEXT(4 6).
192000*    1098 mortgage-interest - counted on WS-TOT-1098 only, CC000
192100*    has no extraction paragraph for it this release.
192200     MOVE "1098"       TO TX-DOC-TYPE-NAME(5).
192300     MOVE 5            TO TX-DOC-TYPE-KW-COUNT(5).
192400     MOVE "1098"                         TO TX-KEYWORD-TEXT(5 1).
192500     MOVE "mortgage interest statement"  TO TX-KEYWORD-TEXT(5 2).
192600     MOVE "mortgage interest received"   TO TX-KEYWORD-TEXT(5 3).
192700     MOVE "points paid"                  TO TX-KEYWORD-TEXT(5 4).
192800     MOVE "outstanding mortgage principal"
192900                                   TO TX-KEYWORD-TEXT(5 5).
193000*    Receipts score on everyday retail wording rather than any tax-
193100*    form vocabulary - weakest set of keywords of the six, which is
193200*    why a thin receipt can sometimes classify as "other" instead.
193300     MOVE "RECEIPT"    TO TX-DOC-TYPE-NAME(6).
193400     MOVE 9            TO TX-DOC-TYPE-KW-COUNT(6).
193500     MOVE "receipt"                      TO TX-KEYWORD-TEXT(6 1).
193600     MOVE "total"                        TO TX-KEYWORD-TEXT(6 2).
193700     MOVE "subtotal"                     TO TX-KEYWORD-TEXT(6 3).
193800     MOVE "purchase"                     TO TX-KEYWORD-TEXT(6 4).
193900     MOVE "store"                        TO TX-KEYWORD-TEXT(6 5).
194000     MOVE "thank you"                    TO TX-KEYWORD-TEXT(6 6).
194100     MOVE "qty"                          TO TX-KEYWORD-TEXT(6 7).
194200     MOVE "item"                         TO TX-KEYWORD-TEXT(6 8).
194300     MOVE "cash"                         TO TX-KEYWORD-TEXT(6 9).
194400 WW010-EXIT.
194500     EXIT.
