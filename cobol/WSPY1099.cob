000100*****************************************************
000200*                                                   *
000300*  WORKING STORAGE FOR EXTRACTED 1099 DATA          *
000400*     (SCRATCH - ONE DOCUMENT AT A TIME)            *
000500*     COVERS 1099-MISC, 1099-K AND 1099-NEC         *
000600*****************************************************
000700*  NOT A FILE RECORD - INTERNAL SCRATCH AREA ONLY,
000800*  REBUILT FOR EACH 1099-TYPE DOCUMENT FOUND BY BB000.
000900*
001000* 05/11/25 VBC - CREATED.
001100* 22/11/25 VBC - EIN ADDED - PAYER ID NEEDED FOR THE
001200*                SE TAX CROSS-CHECK WORK WE NEVER DID
001300*                FINISH (SEE FT020-EXIT REMARK).
001400*
001500 01  PY-1099-EXTRACT.
001600     03  FT-SSN                    PIC X(11).
001700     03  FT-EIN                    PIC X(10).
001800     03  FT-NONEMP-COMP            PIC 9(9)V99.
001900     03  FT-FED-TAX-WITHHELD       PIC 9(9)V99.
002000     03  FILLER                    PIC X(10).
002100*
