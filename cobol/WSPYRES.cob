000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR TAX RESULT FILE            *
000400*     USES RES-TAXPAYER-ID AS KEY                  *
000500*     ONE RECORD PER VALID (NON-REJECTED) TAXPAYER  *
000600*****************************************************
000700*  FILE SIZE 100 BYTES PADDED BY FILLER.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 06/11/25 VBC - CREATED.
001200* 25/11/25 VBC - SPLIT FED-REFUND / FED-AMOUNT-DUE OUT
001300*                OF A SIGNED NET FIELD - REPORT WANTS
001400*                BOTH SHOWN, ONE ALWAYS ZERO.
001500*
001600 01  PY-TAX-RESULT-RECORD.
001700     03  RES-TAXPAYER-ID           PIC X(10).
001800     03  RES-TAXABLE-INCOME        PIC 9(9)V99.
001900     03  RES-FED-TAX-OWED          PIC 9(9)V99.
002000     03  RES-FED-WITHHELD          PIC 9(9)V99.
002100     03  RES-FED-REFUND            PIC 9(9)V99.
002200     03  RES-FED-AMOUNT-DUE        PIC 9(9)V99.
002300     03  RES-STATE-TAX-OWED        PIC 9(9)V99.
002400     03  RES-SE-TOTAL-TAX          PIC 9(9)V99.
002500     03  RES-BENEFIT-COUNT         PIC 9(2).
002600     03  FILLER                    PIC X(11).
002700*
