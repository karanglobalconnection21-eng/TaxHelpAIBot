000100*****************************************************
000200*                                                   *
000300*  WORKING STORAGE FOR EXTRACTED RECEIPT DATA       *
000400*     (SCRATCH - ONE DOCUMENT AT A TIME)            *
000500*****************************************************
000600*  NOT A FILE RECORD - INTERNAL SCRATCH AREA ONLY,
000700*  REBUILT FOR EACH RECEIPT DOCUMENT FOUND BY BB000.
000800*
000900* 05/11/25 VBC - CREATED.
001000*
001100 01  PY-RECEIPT-EXTRACT.
001200     03  RC-TOTAL-AMOUNT           PIC 9(9)V99.
001300*           LARGEST $ AMOUNT FOUND ON THE DOCUMENT
001400     03  RC-RECEIPT-DATE           PIC X(10).
001500*           FIRST DATE TOKEN FOUND ON THE DOCUMENT
001600     03  FILLER                    PIC X(10).
