000100*****************************************************
000200*                                                   *
000300*  WORKING STORAGE FOR EXTRACTED W-2 DATA           *
000400*     (SCRATCH - ONE DOCUMENT AT A TIME)            *
000500*****************************************************
000600*  NOT A FILE RECORD - INTERNAL SCRATCH AREA ONLY,
000700*  REBUILT FOR EACH W-2 DOCUMENT FOUND BY BB000.
000800*
000900* 05/11/25 VBC - CREATED.
001000* 22/11/25 VBC - ADDED TRAILING FILLER FOR FUTURE
001100*                BOXES (7 - STATE WAGES ETC) IF EVER
001200*                NEEDED - SPEC ONLY CALLS FOR 1-6.
001300*
001400 01  PY-W2-EXTRACT.
001500     03  W2-SSN                    PIC X(11).
001600     03  W2-WAGES-TIPS-OTHER       PIC 9(9)V99.
001700*           BOX 1
001800     03  W2-FED-TAX-WITHHELD       PIC 9(9)V99.
001900*           BOX 2
002000     03  W2-SS-WAGES               PIC 9(9)V99.
002100*           BOX 3
002200     03  W2-SS-TAX-WITHHELD        PIC 9(9)V99.
002300*           BOX 4
002400     03  W2-MEDICARE-WAGES         PIC 9(9)V99.
002500*           BOX 5
002600     03  W2-MEDICARE-WITHHELD      PIC 9(9)V99.
002700*           BOX 6
002800     03  FILLER                    PIC X(10).
