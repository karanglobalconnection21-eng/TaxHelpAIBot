000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR TAXPAYER SOURCE            *
000400*       DOCUMENT FILE                               *
000500*     USES DOC-TAXPAYER-ID AS KEY (NON-UNIQUE,       *
000600*     MANY DOCUMENTS PER TAXPAYER, SORTED)          *
000700*****************************************************
000800*  FILE SIZE 210 BYTES.  FIXED, NO FILLER - EVERY
000900*  BYTE IS OCR TEXT OR THE OWNING CASE KEY.
001000*
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*
001300* 04/11/25 VBC - CREATED.
001400* 21/11/25 VBC - DOC-TEXT WIDENED 160 TO 200 - OCR
001500*                OUTPUT WAS BEING TRUNCATED ON LONGER
001600*                1098 / RECEIPT LINES.
001700*
001800 01  PY-DOCUMENT-RECORD.
001900     03  DOC-TAXPAYER-ID           PIC X(10).
002000     03  DOC-TEXT                  PIC X(200).
002100*           OCR'D TEXT, UPPER/LOWER MIXED - SCANNED
002200*           CASE-INSENSITIVELY BY THE CLASSIFIER.
002300*
