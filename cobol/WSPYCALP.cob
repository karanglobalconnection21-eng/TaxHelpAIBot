000100*****************************************************
000200*                                                   *
000300*  WORKING STORAGE FOR CALIFORNIA & SELF-EMPLOYMENT *
000400*    TAX RATE PARAMETERS                             *
000500*     LOADED AT WW000-INIT-TAX-TABLES - NOT A FILE.  *
000600*****************************************************
000700*  SAME SHAPE AS THE OLD CALIFORNIA TAX RECORD - A
000800*  SMALL BLOCK OF S9(5)V99 COMP-3 RATES.
000900*
001000* THESE FIELDS DEFINITIONS WILL NEED CHANGING
001100*
001200* 08/11/25 VBC - CREATED.
001300* 29/11/25 VBC - ADDITIONAL MEDICARE THRESHOLD ADDED -
001400*                MISSED IT FIRST TIME, SE TAX WAS
001500*                SHORT FOR HIGH EARNERS.
001600*
001700 01  TX-CA-SE-PARAMS.
001800     03  TX-CA-RATE                    PIC 9V999    COMP-3.
001900*                                        DEF 0.133
002000     03  TX-SE-NET-EARNINGS-FACTOR     PIC 9V9999   COMP-3.
002100*                                        DEF 0.9235
002200     03  TX-SE-SS-BASE                 PIC 9(7)V99  COMP-3.
002300*                                        DEF 160200.00
002400     03  TX-SE-SS-RATE                 PIC 9V999    COMP-3.
002500*                                        DEF 0.124
002600     03  TX-SE-MEDICARE-RATE           PIC 9V999    COMP-3.
002700*                                        DEF 0.029
002800     03  TX-SE-ADDL-MEDICARE-RATE      PIC 9V999    COMP-3.
002900*                                        DEF 0.009
003000     03  TX-SE-ADDL-MEDICARE-THRESHOLD PIC 9(7)V99  COMP-3.
003100*                                        DEF 200000.00
003200     03  FILLER                       PIC X(04).
003300*
