000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR TAXPAYER CASE              *
000400*           FILE                                    *
000500*     USES CASE-TAXPAYER-ID AS KEY                  *
000600*****************************************************
000700*  FILE SIZE 100 BYTES.  FIXED, NO FILLER - EVERY
000800*  BYTE IS SPOKEN FOR BY THE INTERVIEW LAYOUT BELOW.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 04/11/25 VBC - CREATED.
001300* 12/11/25 VBC - GIG-METHOD, MILES & PHONE-PCT ADDED FOR
001400*                SCHEDULE C / GIG INTERVIEW.
001500* 19/11/25 VBC - FILING-STATUS WIDENED 15 TO 25 FOR
001600*                "MARRIED_FILING_SEPARATELY" ETC.
001700*
001800 01  PY-CASE-RECORD.
001900     03  CASE-TAXPAYER-ID          PIC X(10).
002000     03  CASE-FULL-NAME            PIC X(30).
002100     03  CASE-SSN                  PIC X(11).
002200*           FORMAT 999-99-9999
002300     03  CASE-FILING-STATUS        PIC X(25).
002400*           AS KEYED BY INTERVIEWER - SEE DD020 FOR
002500*           NORMALISED / VALIDATED FORM.
002600     03  CASE-DEPENDENTS           PIC 9(2).
002700     03  CASE-YOUNG-CHILDREN       PIC 9(2).
002800*           UNDER AGE 6
002900     03  CASE-ZIP-CODE             PIC X(10).
003000     03  CASE-GIG-METHOD           PIC X.
003100         88  CASE-GIG-MILEAGE      VALUE "M".
003200         88  CASE-GIG-ACTUAL       VALUE "A".
003300         88  CASE-GIG-NONE         VALUE SPACE.
003400     03  CASE-BUSINESS-MILES       PIC 9(6).
003500     03  CASE-PHONE-PCT            PIC 9(3).
