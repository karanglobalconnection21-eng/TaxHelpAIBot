000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR BENEFIT LINE FILE          *
000400*     USES BEN-TAXPAYER-ID AS KEY (NON-UNIQUE,       *
000500*     ZERO OR MORE RECORDS PER TAXPAYER)             *
000600*****************************************************
000700*  FILE SIZE 130 BYTES PADDED BY FILLER.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 07/11/25 VBC - CREATED.
001200* 26/11/25 VBC - BEN-HAS-ESTIMATE ADDED - FOUR OF THE
001300*                EIGHT PROGRAMS CARRY NO ESTIMATE AND
001400*                THE REPORT NEEDS TO PRINT "N/A", NOT
001500*                ZERO, FOR THOSE.
001600*
001700 01  PY-BENEFIT-RECORD.
001800     03  BEN-TAXPAYER-ID           PIC X(10).
001900     03  BEN-PROGRAM-NAME          PIC X(45).
002000     03  BEN-REASON                PIC X(60).
002100     03  BEN-ESTIMATED-AMOUNT      PIC 9(7)V99.
002200     03  BEN-HAS-ESTIMATE          PIC X.
002300         88  BEN-ESTIMATE-PRESENT  VALUE "Y".
002400         88  BEN-ESTIMATE-ABSENT   VALUE "N".
002500     03  FILLER                    PIC X(5).
002600*
