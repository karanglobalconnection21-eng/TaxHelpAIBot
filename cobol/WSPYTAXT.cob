000100*****************************************************
000200*                                                   *
000300*  WORKING STORAGE FOR FEDERAL BRACKET / STANDARD   *
000400*    DEDUCTION TABLES                                *
000500*     LOADED AT WW000-INIT-TAX-TABLES - NOT A FILE.  *
000600*****************************************************
000700*  SAME SHAPE AS THE OLD PAYROLL FWT TABLES - ONE
000800*  OCCURS-7 CUTOFF/PERCENT PAIR PER FILING STATUS,
000900*  SINGLE AND MARRIED TABLES ONLY (SPEC SAYS ANY
001000*  OTHER STATUS USES THE SINGLE TABLE).
001100*
001200* THESE RATES WILL NEED CHANGING EVERY TAX YEAR
001300*
001400* 08/11/25 VBC - CREATED - 2023 BRACKETS.
001500* 29/11/25 VBC - STANDARD DEDUCTION TABLE ADDED, ONE
001600*                ENTRY PER FILING STATUS (5 STATUSES).
001700*
001800 01  TX-BRACKET-TABLE.
001900     03  TX-BRACKET-SINGLE             OCCURS 7.
002000         05  TX-SINGLE-CUTOFF          PIC 9(7)V99  COMP-3.
002100         05  TX-SINGLE-PERCENT         PIC 99V999   COMP-3.
002200     03  TX-BRACKET-MFJ                OCCURS 7.
002300         05  TX-MFJ-CUTOFF             PIC 9(7)V99  COMP-3.
002400         05  TX-MFJ-PERCENT            PIC 99V999   COMP-3.
002500     03  FILLER                       PIC X(04).
002600*
002700 01  TX-STANDARD-DEDUCTION-TABLE.
002800     03  TX-STD-DED-ENTRY              OCCURS 5.
002900         05  TX-STD-DED-STATUS         PIC X(25).
003000         05  TX-STD-DED-AMT            PIC 9(5)V99  COMP-3.
003100     03  FILLER                       PIC X(04).
003200*
003300 01  TX-BRACKET-SUBS.
003400     03  TX-BX                         PIC 9         COMP.
003500     03  TX-SX                         PIC 9         COMP.
003600     03  FILLER                       PIC X(04).
003700*
